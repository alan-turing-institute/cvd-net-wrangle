000100*******************************************                               
000110*                                          *                              
000120* Record Definition For CV Variable-      *                               
000130*    Option File                          *                               
000140*    Uses (Opt-Variable-Id,Opt-Name) as    *                              
000150*    unique alt key, Opt-Id is the         *                              
000160*    sequential surrogate key.             *                              
000170*******************************************                               
000180*  File size 76 bytes.                                                    
000190*                                                                         
000200* 06/12/25 vbc - Created for CVD-Net enumerated-option table.             
000210* 13/12/25 vbc - Opt-Description required when Opt-Name present,          
000220*                enforced by the loader, not this layout.                 
000230*                                                                         
000240 01  CV-Option-Record.                                                    
000250     03  Opt-Id                pic 9(6).                                  
000260     03  Opt-Variable-Id       pic 9(6).                                  
000270     03  Opt-Name              pic x(20).                                 
000280     03  Opt-Description       pic x(40).                                 
000290     03  Opt-Filler            pic x(04).                                 
000300*                                                                         
