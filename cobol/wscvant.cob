000100*******************************************                               
000110*                                          *                              
000120* Record Definition For CV Annotation     *                               
000130*    (Category) File                      *                               
000140*    Uses (Ann-Cat-Level-1,Ann-Cat-Level-2)*                              
000150*    as unique alt key, an absent level 2  *                              
000160*    (spaces) is a distinct key value from *                              
000170*    any populated level 2.                *                              
000180*******************************************                               
000190*  File size 67 bytes.                                                    
000200*                                                                         
000210* 05/12/25 vbc - Created for CVD-Net category/annotation table.           
000220* 11/12/25 vbc - Both levels stored upper-case & trimmed by the           
000230*                loader before this record is ever written.               
000240*                                                                         
000250 01  CV-Annotation-Record.                                                
000260     03  Ann-Id                pic 9(6).                                  
000270     03  Ann-Cat-Level-1       pic x(30).                                 
000280     03  Ann-Cat-Level-2       pic x(30).                                 
000290     03  Ann-Filler            pic x(01).                                 
000300*                                                                         
