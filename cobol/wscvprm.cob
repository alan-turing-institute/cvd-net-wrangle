000100*******************************************
000110*                                          *
000120*  Record Definition For CV Run-Control   *
000130*     Parameters                          *
000140*     Passed cv000 down to each unit       *
000150*     subprogram, one record, no file.     *
000160*******************************************
000170*  File size 88 bytes padded to 96 by filler.
000180*
000190* 11/12/25 vbc - Created, cut down from the old PY-Param1 block,
000200*                most of the payroll company-profile fields do
000210*                not apply to a data-consolidation run.
000220* 24/12/25 vbc - Cv-Upsi added, run-time switches read from the
000230*                UPSI-0 area at Start-Of-Run.
000240*  Cv-Run-Date is stored ccyymmdd, binary, no display picture.
000250 01  CV-Run-Control-Record.
000260     03  Cv-Run-Date           pic 9(08)      comp.
000270     03  Cv-Run-Dataset-Name   pic x(20).
000280     03  Cv-Upsi.
000290         05  Cv-Upsi-Run-Dictionary    pic x(01).
000300             88  Cv-Do-Run-Dictionary       value "1".
000310         05  Cv-Upsi-Run-Subjects      pic x(01).
000320             88  Cv-Do-Run-Subjects         value "1".
000330         05  Cv-Upsi-Run-Measurements  pic x(01).
000340             88  Cv-Do-Run-Measurements     value "1".
000350         05  Cv-Upsi-Spare             pic x(05).
000360     03  Cv-Dictionary-File-Name  pic x(20).
000370     03  Cv-Subjects-File-Name    pic x(20).
000380     03  Cv-Measurements-File-Name pic x(20).
000390     03  Cv-Run-Control-Filler    pic x(08).
000400*
