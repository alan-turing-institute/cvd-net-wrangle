000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For CV Dataset File   *                              
000130*     Uses Ds-Name as unique alt key       *                              
000140*     Ds-Id is the sequential surrogate    *                              
000150*     key, assigned at insert time.        *                              
000160*******************************************                               
000170*  File size 30 bytes.                                                    
000180*                                                                         
000190* 04/12/25 vbc - Created for CVD-Net registry consolidation.              
000200* 15/12/25 vbc - Added Ds-Filler spare bytes for growth, matches          
000210*                other CV master records.                                 
000220*                                                                         
000230 01  CV-Dataset-Record.                                                   
000240     03  Ds-Id                pic 9(6).                                   
000250     03  Ds-Name              pic x(20).                                  
000260     03  Ds-Filler            pic x(04).                                  
000270*                                                                         
