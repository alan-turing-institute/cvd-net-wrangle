000100*******************************************                               
000110*                                          *                              
000120*  CV-Calling-Data - Passed On Every CALL  *                              
000130*     Between cv000 and the unit           *                              
000140*     subprograms, function-coded in the   *                              
000150*     manner of the old wscall block.      *                              
000160*******************************************                               
000170*                                                                         
000180* 10/12/25 vbc - Created - copied the shape of the old cross-             
000190*                module WS-Calling-Data block, re-tasked for the          
000200*                CVD-Net function-coded subprogram calls.                 
000210* 23/12/25 vbc - Added Cv-Cd-Args for the odd extra value a               
000220*                function needs (e.g. the annotation level-2              
000230*                text riding along with level-1 on a lookup).             
000240* 10/02/26 vbc - Noted function 09 below - always was recognised          
000250*                by CVDSET/CVANNT, just never documented here or          
000260*                called by anybody.  Ticket CVDN-064.                     
000270*                                                                         
000280 01  CV-Calling-Data.                                                     
000290     03  Cv-Called             pic x(08).                                 
000300     03  Cv-Caller             pic x(08).                                 
000310     03  Cv-Function           pic 9(02).                                 
000320*         01 = check-exists      02 = get-id                              
000330*         03 = get-name          04 = insert                              
000340*         09 = close-rewrite (end of run, master back to disk)            
000350     03  Cv-Status             pic x(01).                                 
000360         88  Cv-Status-Ok             value "0".                          
000370         88  Cv-Status-Not-Found      value "1".                          
000380         88  Cv-Status-Fatal          value "9".                          
000390     03  Cv-Key-Text           pic x(30).                                 
000400     03  Cv-Key-Text-2         pic x(30).                                 
000410     03  Cv-Key-Id             pic 9(06).                                 
000420     03  Cv-Cd-Args            pic x(13).                                 
000430*                                                                         
