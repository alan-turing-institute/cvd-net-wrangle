000100****************************************************************          
000110*                                                               *         
000120*               CVD-Net Subject Registry Utility                *         
000130*         Lookup, De-Identified Id Generation, Insert           *         
000140*                                                               *         
000150****************************************************************          
000160*                                                                         
000170 identification          division.                                        
000180*================================                                         
000190*                                                                         
000200     program-id.         cvsubj.                                          
000210*                                                                         
000220*    Author.             T. Whitfield.                                    
000230*    Installation.       Applewood Computers - Registry Group.            
000240*    Date-Written.       11/09/1984.                                      
000250*    Date-Compiled.                                                       
000260*    Security.           Copyright (C) 1984-2026, Applewood               
000270*                         Computers Registry Group.  All rights           
000280*                         reserved for internal use.                      
000290*                                                                         
000300*    Remarks.            Originally BULKLOAD, a bulk demographic          
000310*                         load utility for the old occupational-          
000320*                         health card index (staff name, date of          
000330*                         birth, department).  Carried the shop's         
000340*                         first home-grown pseudo-random key              
000350*                         generator, used there to mint the card          
000360*                         index cross-reference number.  Retasked         
000370*                         2025 as the CVD-Net subject registry,           
000380*                         the same generator now mints the ten-           
000390*                         letter de-identified subject id.                
000400*                                                                         
000410*    Called modules.     None.                                            
000420*    Files used.         CVSBFILE - Subjects master, line                 
000430*                         sequential, loaded to table at first            
000440*                         call, rewritten at function 09.                 
000450*                                                                         
000460* Changes:                                                                
000470* 11/09/84 twf -      Created as BULKLOAD for the occ-health              
000480*                     card index cross-reference number.                  
000490* 04/04/86 twf -   .2 Generator reseeded from Accept ... From             
000500*                     Time, the fixed seed was producing the              
000510*                     same first number on every cold start.              
000520* 23/01/90 jrs -   .3 Card index table raised 500 to 2000 rows.           
000530* 09/06/98 amc - Y2K  Date fields here are display only, no               
000540*                     2-digit year arithmetic performed, no               
000550*                     change required.                                    
000560* 02/03/99 amc - Y2K  Second pass confirmed clean.                        
000570* 21/07/09 rjc -   .4 Migrated to Open Cobol, no source change            
000580*                     needed beyond the compiler directive line.          
000590* 18/10/25 twf - 1.0.0 Renamed BULKLOAD to CVSUBJ, retasked for           
000600*                     the CVD-Net subject registry, table row             
000610*                     shape swapped to CV-Subject-Record.                 
000620* 26/10/25 twf - 1.0.1 Generator widened to mint a 10-character           
000630*                     upper/lower letter code (was 6 digits),             
000640*                     regenerate-on-collision loop added against          
000650*                     the store, ticket CVDN-021.                         
000660* 09/11/25 twf - 1.0.2 Gender validated to F/M/space; date of             
000670*                     birth may not be later than date of death.          
000680* 21/11/25 amc - 1.0.3 Paragraph numbering aligned with the rest          
000690*                     of the CV suite.                                    
000700*                                                                         
000710****************************************************************          
000720*                                                                         
000730 environment             division.                                        
000740*================================                                         
000750*                                                                         
000760 configuration           section.                                         
000770 special-names.                                                           
000780     class  Cv-Alpha-Class    is "A" thru "Z", "a" thru "z".              
000790     class  Cv-Numeric-Class  is "0" thru "9".                            
000800*                                                                         
000810 input-output            section.                                         
000820 file-control.                                                            
000830     select   Cvsbfile   assign        "CVSBFILE"                         
000840                          organization  line sequential                   
000850                          status        Ws-Sb-File-Status.                
000860*                                                                         
000870 data                    division.                                        
000880*================================                                         
000890*                                                                         
000900 file section.                                                            
000910*                                                                         
000920 fd  Cvsbfile.                                                            
000930     copy "wscvsub.cob".                                                  
000940*                                                                         
000950 working-storage section.                                                 
000960*------------------------                                                 
000970*                                                                         
000980 77  Prog-Name           pic x(15) value "CVSUBJ (1.0.3)".                
000990 77  Ws-Sb-File-Status   pic xx.                                          
001000 77  Ws-Subject-Loaded   pic x     value "N".                             
001010     88  Ws-Subjects-Are-Loaded    value "Y".                             
001020 77  Ws-Subject-Count    pic 9(6)  comp   value zero.                     
001030 77  Ws-Match-Count      pic 9(4)  comp   value zero.                     
001040 77  Ws-Ix               pic 9(6)  comp   value zero.                     
001050*                                                                         
001060 01  Cv-Letter-Table.                                                     
001070     03  filler pic x(52) value                                           
001080         "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz".          
001090 01  Cv-Letter-Table-R redefines Cv-Letter-Table.                         
001100     03  Ltr-Char        pic x     occurs 52 times.                       
001110*                                                                         
001120 77  Ws-Rand-Ready       pic x     value "N".                             
001130     88  Ws-Rand-Is-Ready          value "Y".                             
001140 77  Ws-Rand-Seed        pic 9(9)  comp.                                  
001150 77  Ws-Rand-Work        pic 9(9)  comp.                                  
001160 77  Ws-Rand-Quot        pic 9(9)  comp.                                  
001170 77  Ws-Rand-Letter-Ix   pic 9(2)  comp.                                  
001180 77  Ws-Time-Now         pic 9(8).                                        
001190 77  Ws-Char-Ix          pic 9(2)  comp.                                  
001200 77  Ws-Deid-Candidate   pic x(10).                                       
001210*                                                                         
001220 01  Cv-Subject-Table.                                                    
001230     03  Cv-Sb-Entry             occurs 20000 times                       
001240                                  indexed by Sb-Ix.                       
001250         05  Sbt-Id              pic 9(6)   comp.                         
001260         05  Sbt-Dataset-Id      pic 9(6)   comp.                         
001270         05  Sbt-Identifier      pic x(20).                               
001280         05  Sbt-Identifier-Halves redefines Sbt-Identifier.              
001290             07  Sbt-Identifier-Pt1  pic x(10).                           
001300             07  Sbt-Identifier-Pt2  pic x(10).                           
001310         05  Sbt-Identifier-Deid pic x(10).                               
001320         05  Sbt-Gender          pic x(01).                               
001330         05  Sbt-Dob             pic x(10).                               
001340         05  Sbt-Dob-Null        pic x(01).                               
001350         05  Sbt-Dod             pic x(10).                               
001360         05  Sbt-Dod-Null        pic x(01).                               
001370         05  Sbt-Ethnicity       pic x(20).                               
001380*                                                                         
001390 01  Cv-Sb-Table-Numeric redefines Cv-Subject-Table.                      
001400     03  Cv-Sb-Num-Entry         occurs 20000 times.                      
001410         05  Sbn-Id              pic 9(6) comp.                           
001420         05  Sbn-Rest            pic x(65).                               
001430*                                                                         
001440 01  Cv-Sb-Error-Lines.                                                   
001450     03  Cvs-Msg-1           pic x(60)                                    
001460             value "CVSUBJ DUPLICATE SUBJECT IN STORE - ".                
001470     03  Cvs-Msg-2           pic x(60)                                    
001480             value "CVSUBJ SUBJECT NOT FOUND - ".                         
001490     03  Cvs-Msg-3           pic x(60)                                    
001500             value "CVSUBJ SUBJECT ALREADY EXISTS - ".                    
001510     03  Cvs-Msg-4           pic x(60)                                    
001520             value "CVSUBJ INVALID GENDER CODE - ".                       
001530     03  Cvs-Msg-5           pic x(60)                                    
001540             value "CVSUBJ DATE OF BIRTH AFTER DATE OF DEATH - ".         
001550*                                                                         
001560 linkage section.                                                         
001570*----------------                                                         
001580*                                                                         
001590 01  Ls-Cv-Function      pic 9(02).                                       
001600*        01 = check-exists-raw    02 = get-id-raw                         
001610*        04 = insert              05 = check-exists-deid                  
001620*        06 = generate-deid       09 = close-rewrite                      
001630 01  Ls-Cv-Status        pic x(01).                                       
001640     88  Ls-Status-Ok           value "0".                                
001650     88  Ls-Status-Not-Found    value "1".                                
001660     88  Ls-Status-Fatal        value "9".                                
001670*                                                                         
001680 copy "wscvsub.cob"                                                       
001690     replacing ==CV-Subject-Record==    by ==Ls-Subject-Data==            
001700               ==Sub-Id==               by ==Lks-Id==                     
001710               ==Sub-Dataset-Id==       by ==Lks-Dataset-Id==             
001720               ==Sub-Identifier-Deid==  by ==Lks-Identifier-Deid==        
001730               ==Sub-Identifier==       by ==Lks-Identifier==             
001740               ==Sub-Gender-Female==    by ==Lks-Gender-Female==          
001750               ==Sub-Gender-Male==      by ==Lks-Gender-Male==            
001760               ==Sub-Gender-Unknown==   by ==Lks-Gender-Unknown==         
001770               ==Sub-Gender==           by ==Lks-Gender==                 
001780               ==Sub-Date-Of-Birth==    by ==Lks-Date-Of-Birth==          
001790               ==Sub-Dob-Is-Null==      by ==Lks-Dob-Is-Null==            
001800               ==Sub-Dob-Null==         by ==Lks-Dob-Null==               
001810               ==Sub-Date-Of-Death==    by ==Lks-Date-Of-Death==          
001820               ==Sub-Dod-Is-Null==      by ==Lks-Dod-Is-Null==            
001830               ==Sub-Dod-Null==         by ==Lks-Dod-Null==               
001840               ==Sub-Ethnicity==        by ==Lks-Ethnicity==              
001850               ==Sub-Filler==           by ==Lks-Filler==.                
001860*                                                                         
001870 procedure division using Ls-Cv-Function                                  
001880                           Ls-Cv-Status                                   
001890                           Ls-Subject-Data.                               
001900*=========================================                                
001910*                                                                         
001920 0000-Main-Line.                                                          
001930     if       not Ws-Subjects-Are-Loaded                                  
001940              perform 1000-Open-Load thru 1000-Exit.                      
001950*                                                                         
001960     set      Ls-Status-Ok to true.                                       
001970*                                                                         
001980     evaluate Ls-Cv-Function                                              
001990         when 01  perform 2000-Check-Raw    thru 2000-Exit                
002000         when 02  perform 3000-Get-Id       thru 3000-Exit                
002010         when 04  perform 4000-Insert       thru 4000-Exit                
002020         when 05  perform 2500-Check-Deid   thru 2500-Exit                
002030         when 06  perform 5000-Gen-Deid     thru 5000-Exit                
002040         when 09  perform 9000-Close-Rewrite thru 9000-Exit               
002050         when other                                                       
002060              set  Ls-Status-Fatal to true                                
002070     end-evaluate.                                                        
002080*                                                                         
002090     goback.                                                              
002100*                                                                         
002110 1000-Open-Load.                                                          
002120     open     input Cvsbfile.                                             
002130     move     zero to Ws-Subject-Count.                                   
002140     if       Ws-Sb-File-Status = "35"                                    
002150              go to 1000-Exit.                                            
002160*                                                                         
002170 1000-Read-Loop.                                                          
002180     read     Cvsbfile                                                    
002190              at end                                                      
002200                 go to 1000-Load-Done.                                    
002210     add      1 to Ws-Subject-Count.                                      
002220     set      Sb-Ix to Ws-Subject-Count.                                  
002230     move     Sub-Id               to Sbt-Id (Sb-Ix).                     
002240     move     Sub-Dataset-Id       to Sbt-Dataset-Id (Sb-Ix).             
002250     move     Sub-Identifier       to Sbt-Identifier (Sb-Ix).             
002260     move     Sub-Identifier-Deid  to Sbt-Identifier-Deid (Sb-Ix).        
002270     move     Sub-Gender           to Sbt-Gender (Sb-Ix).                 
002280     move     Sub-Date-Of-Birth    to Sbt-Dob (Sb-Ix).                    
002290     move     Sub-Dob-Null         to Sbt-Dob-Null (Sb-Ix).               
002300     move     Sub-Date-Of-Death    to Sbt-Dod (Sb-Ix).                    
002310     move     Sub-Dod-Null         to Sbt-Dod-Null (Sb-Ix).               
002320     move     Sub-Ethnicity        to Sbt-Ethnicity (Sb-Ix).              
002330     go       to 1000-Read-Loop.                                          
002340*                                                                         
002350 1000-Load-Done.                                                          
002360     close    Cvsbfile.                                                   
002370     move     "Y" to Ws-Subject-Loaded.                                   
002380*                                                                         
002390 1000-Exit.                                                               
002400     exit.                                                                
002410*                                                                         
002420 2000-Check-Raw.                                                          
002430     move     zero to Ws-Match-Count.                                     
002440     perform  2050-Check-Raw-One thru 2050-Exit                           
002450              varying Sb-Ix from 1 by 1                                   
002460              until Sb-Ix > Ws-Subject-Count.                             
002470     if       Ws-Match-Count = 0                                          
002480              set  Ls-Status-Not-Found to true                            
002490     else                                                                 
002500        if    Ws-Match-Count = 1                                          
002510              set  Ls-Status-Ok to true                                   
002520        else                                                              
002530              display Cvs-Msg-1 Lks-Identifier                            
002540              move 16 to return-code                                      
002550              stop run                                                    
002560        end-if                                                            
002570     end-if.                                                              
002580*                                                                         
002590 2000-Exit.                                                               
002600     exit.                                                                
002610*                                                                         
002620 2050-Check-Raw-One.                                                      
002630     if       Sbt-Dataset-Id (Sb-Ix) = Lks-Dataset-Id                     
002640       and    Sbt-Identifier (Sb-Ix) = Lks-Identifier                     
002650              add 1 to Ws-Match-Count                                     
002660              move Sbt-Id (Sb-Ix) to Lks-Id                               
002670     end-if.                                                              
002680*                                                                         
002690 2050-Exit.                                                               
002700     exit.                                                                
002710*                                                                         
002720 2500-Check-Deid.                                                         
002730     move     zero to Ws-Match-Count.                                     
002740     perform  2550-Check-Deid-One thru 2550-Exit                          
002750              varying Sb-Ix from 1 by 1                                   
002760              until Sb-Ix > Ws-Subject-Count.                             
002770     if       Ws-Match-Count = 0                                          
002780              set  Ls-Status-Not-Found to true                            
002790     else                                                                 
002800              set  Ls-Status-Ok to true                                   
002810     end-if.                                                              
002820*                                                                         
002830 2500-Exit.                                                               
002840     exit.                                                                
002850*                                                                         
002860 2550-Check-Deid-One.                                                     
002870     if       Sbt-Identifier-Deid (Sb-Ix) = Lks-Identifier-Deid           
002880              add 1 to Ws-Match-Count                                     
002890     end-if.                                                              
002900*                                                                         
002910 2550-Exit.                                                               
002920     exit.                                                                
002930*                                                                         
002940 3000-Get-Id.                                                             
002950     perform  2000-Check-Raw thru 2000-Exit.                              
002960     if       Ls-Status-Not-Found                                         
002970              display Cvs-Msg-2 Lks-Identifier                            
002980              move 16 to return-code                                      
002990              stop run.                                                   
003000*                                                                         
003010 3000-Exit.                                                               
003020     exit.                                                                
003030*                                                                         
003040 4000-Insert.                                                             
003050     perform  2000-Check-Raw thru 2000-Exit.                              
003060     if       Ls-Status-Ok                                                
003070              display Cvs-Msg-3 Lks-Identifier                            
003080              move 16 to return-code                                      
003090              stop run.                                                   
003100*                                                                         
003110     if       Lks-Gender not = spaces                                     
003120        and   Lks-Gender not = "F"                                        
003130        and   Lks-Gender not = "M"                                        
003140              display Cvs-Msg-4 Lks-Identifier                            
003150              move 16 to return-code                                      
003160              stop run.                                                   
003170*                                                                         
003180     if       not Lks-Dob-Is-Null                                         
003190        and   not Lks-Dod-Is-Null                                         
003200        and   Lks-Date-Of-Birth > Lks-Date-Of-Death                       
003210              display Cvs-Msg-5 Lks-Identifier                            
003220              move 16 to return-code                                      
003230              stop run.                                                   
003240*                                                                         
003250     add      1 to Ws-Subject-Count.                                      
003260     set      Sb-Ix to Ws-Subject-Count.                                  
003270     move     Ws-Subject-Count     to Sbt-Id (Sb-Ix)                      
003280                                      Lks-Id.                             
003290     move     Lks-Dataset-Id       to Sbt-Dataset-Id (Sb-Ix).             
003300     move     Lks-Identifier       to Sbt-Identifier (Sb-Ix).             
003310     move     Lks-Identifier-Deid  to Sbt-Identifier-Deid (Sb-Ix).        
003320     move     Lks-Gender           to Sbt-Gender (Sb-Ix).                 
003330     move     Lks-Date-Of-Birth    to Sbt-Dob (Sb-Ix).                    
003340     move     Lks-Dob-Null         to Sbt-Dob-Null (Sb-Ix).               
003350     move     Lks-Date-Of-Death    to Sbt-Dod (Sb-Ix).                    
003360     move     Lks-Dod-Null         to Sbt-Dod-Null (Sb-Ix).               
003370     move     Lks-Ethnicity        to Sbt-Ethnicity (Sb-Ix).              
003380     set      Ls-Status-Ok         to true.                               
003390*                                                                         
003400 4000-Exit.                                                               
003410     exit.                                                                
003420*                                                                         
003430 5000-Gen-Deid.                                                           
003440     if       not Ws-Rand-Is-Ready                                        
003450              perform 5100-Seed-Generator thru 5100-Exit.                 
003460*                                                                         
003470 5000-Try-Again.                                                          
003480     move     spaces to Ws-Deid-Candidate.                                
003490     perform  5150-Build-One-Char thru 5150-Exit                          
003500              varying Ws-Char-Ix from 1 by 1                              
003510              until Ws-Char-Ix > 10.                                      
003520     move     Ws-Deid-Candidate to Lks-Identifier-Deid.                   
003530     perform  2500-Check-Deid thru 2500-Exit.                             
003540     if       Ls-Status-Ok                                                
003550              go to 5000-Try-Again.                                       
003560     set      Ls-Status-Ok to true.                                       
003570*                                                                         
003580 5000-Exit.                                                               
003590     exit.                                                                
003600*                                                                         
003610 5100-Seed-Generator.                                                     
003620     accept   Ws-Time-Now from time.                                      
003630     divide   Ws-Time-Now by 99991                                        
003640              giving Ws-Rand-Quot                                         
003650              remainder Ws-Rand-Seed.                                     
003660     if       Ws-Rand-Seed = zero                                         
003670              move 41 to Ws-Rand-Seed.                                    
003680     move     "Y" to Ws-Rand-Ready.                                       
003690*                                                                         
003700 5100-Exit.                                                               
003710     exit.                                                                
003720*                                                                         
003730 5150-Build-One-Char.                                                     
003740     perform  5200-Next-Digit thru 5200-Exit.                             
003750     divide   Ws-Rand-Seed by 52                                          
003760              giving Ws-Rand-Quot                                         
003770              remainder Ws-Rand-Letter-Ix.                                
003780     move     Ltr-Char (Ws-Rand-Letter-Ix + 1)                            
003790                        to Ws-Deid-Candidate (Ws-Char-Ix:1).              
003800*                                                                         
003810 5150-Exit.                                                               
003820     exit.                                                                
003830*                                                                         
003840 5200-Next-Digit.                                                         
003850     compute  Ws-Rand-Work = (Ws-Rand-Seed * 31) + 7.                     
003860     divide   Ws-Rand-Work by 99991                                       
003870              giving Ws-Rand-Quot                                         
003880              remainder Ws-Rand-Seed.                                     
003890*                                                                         
003900 5200-Exit.                                                               
003910     exit.                                                                
003920*                                                                         
003930 9000-Close-Rewrite.                                                      
003940     open     output Cvsbfile.                                            
003950     perform  9050-Write-One thru 9050-Exit                               
003960              varying Sb-Ix from 1 by 1                                   
003970              until Sb-Ix > Ws-Subject-Count.                             
003980     close    Cvsbfile.                                                   
003990*                                                                         
004000 9000-Exit.                                                               
004010     exit.                                                                
004020*                                                                         
004030 9050-Write-One.                                                          
004040     move     Sbt-Id (Sb-Ix)              to Sub-Id.                      
004050     move     Sbt-Dataset-Id (Sb-Ix)       to Sub-Dataset-Id.             
004060     move     Sbt-Identifier (Sb-Ix)       to Sub-Identifier.             
004070     move     Sbt-Identifier-Deid (Sb-Ix)                                 
004080                                  to Sub-Identifier-Deid.                 
004090     move     Sbt-Gender (Sb-Ix)      to Sub-Gender.                      
004100     move     Sbt-Dob (Sb-Ix)         to Sub-Date-Of-Birth.               
004110     move     Sbt-Dob-Null (Sb-Ix)    to Sub-Dob-Null.                    
004120     move     Sbt-Dod (Sb-Ix)         to Sub-Date-Of-Death.               
004130     move     Sbt-Dod-Null (Sb-Ix)    to Sub-Dod-Null.                    
004140     move     Sbt-Ethnicity (Sb-Ix)   to Sub-Ethnicity.                   
004150     move     spaces                  to Sub-Filler.                      
004160     write    Cv-Subject-Record.                                          
004170*                                                                         
004180 9050-Exit.                                                               
004190     exit.                                                                
004200*                                                                         
004210 Main-Exit.                                                               
004220     exit     program.                                                    
004230*                                                                         
