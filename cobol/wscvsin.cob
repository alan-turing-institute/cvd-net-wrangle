000100*******************************************                               
000110*                                          *                              
000120* Record Definition For CV Subjects       *                               
000130*    Input File                           *                               
000140*    Read sequentially, all rows in the    *                              
000150*    file must share one dataset-name.     *                              
000160*******************************************                               
000170*  File size 82 bytes.                                                    
000180*                                                                         
000190* 08/12/25 vbc - Created, layout taken from the subjects                  
000200*                template used by the data-management team.               
000210*                                                                         
000220 01  CV-Subject-In-Record.                                                
000230     03  Sin-Dataset-Name         pic x(20).                              
000240     03  Sin-Subject-Identifier   pic x(20).                              
000250     03  Sin-Gender               pic x(01).                              
000260     03  Sin-Date-Of-Birth        pic x(10).                              
000270     03  Sin-Date-Of-Death        pic x(10).                              
000280     03  Sin-Ethnicity            pic x(20).                              
000290     03  Sin-Filler               pic x(01).                              
000300*                                                                         
