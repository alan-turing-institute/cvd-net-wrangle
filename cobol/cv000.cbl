000100****************************************************************          
000110*                                                               *         
000120*                  CVD-Net Consolidation Batch                 *          
000130*             Run Driver / Start-Of-Run Control                *          
000140*                                                               *         
000150****************************************************************          
000160*                                                                         
000170 identification          division.                                        
000180*================================                                         
000190*                                                                         
000200     program-id.         cv000.                                           
000210*                                                                         
000220*    Author.             V. B. Coen.                                      
000230*    Installation.       Applewood Computers - Registry Group.            
000240*    Date-Written.       14/03/1985.                                      
000250*    Date-Compiled.                                                       
000260*    Security.           Copyright (C) 1985-2026, Applewood               
000270*                         Computers Registry Group.  All rights           
000280*                         reserved for internal use.                      
000290*                                                                         
000300*    Remarks.            Originally PY000, the nightly payroll            
000310*                         cycle control program - opened the run          
000320*                         log, drove register print and vacation          
000330*                         posting in file order, closed the log           
000340*                         with the run totals.  Retasked 2025 as          
000350*                         the CVD-Net batch driver - dictionary,          
000360*                         subjects and measurements posting take          
000370*                         the place of the payroll sub-runs, the          
000380*                         run log takes the place of the payroll          
000390*                         audit trail.                                    
000400*                                                                         
000410*    Called modules.     CVDICT, CVSUBJ, CVMEAS, CVDSET, CVANNT.          
000420*    Files used.         CVSIFILE - subjects input, line                  
000430*                         sequential, read once at 4000.                  
000440*                         CVRPFILE - run report, print layout,            
000450*                         the only program in the suite that              
000460*                         opens it.                                       
000470*                                                                         
000480* Changes:                                                                
000490* 14/03/85 vbc -      Created as PY000, nightly cycle control,            
000500*                     register print then vacation posting.               
000510* 19/09/87 vbc -   .2 Run log widened to 132 columns to match             
000520*                     the new printer band.                               
000530* 02/05/91 twf -   .3 UPSI-0 switches added so operations could           
000540*                     skip vacation posting on a short week.              
000550* 09/06/98 amc - Y2K  Run-date field widened, four-digit year.            
000560* 02/03/99 amc - Y2K  Second pass, closing the audit item.                
000570* 21/07/09 rjc -   .4 Migrated to Open Cobol, no source change            
000580*                     needed beyond the compiler directive line.          
000590* 02/01/26 vbc - 1.0.0 Renamed PY000 to CV000, retasked for the           
000600*                     CVD-Net batch driver.  Sub-run CALLs                
000610*                     swapped to CVDICT / CVSUBJ / CVMEAS.                
000620* 12/01/26 vbc - 1.0.1 Subjects-file whole-batch flow written             
000630*                     directly into this driver (Unit 2 has no            
000640*                     top-level CALL entry point of its own, the          
000650*                     validate-generate-insert steps run here             
000660*                     against CVSUBJ's function library).                 
000670* 20/01/26 vbc - 1.0.2 Totals line added, one column per store,           
000680*                     ticket CVDN-058.                                    
000690* 26/01/26 amc - 1.0.3 Paragraph numbering aligned with the rest          
000700*                     of the CV suite.                                    
000710* 10/02/26 vbc - 1.0.4 CVDSET/CVANNT/CVSUBJ never heard a run had         
000720*                     ended, so nothing loaded got written back -         
000730*                     added the closing function 09 CALLs here,           
000740*                     ticket CVDN-064.                                    
000750*                                                                         
000760****************************************************************          
000770*                                                                         
000780 environment             division.                                        
000790*================================                                         
000800*                                                                         
000810 configuration           section.                                         
000820 special-names.                                                           
000830     class  Cv-Alpha-Class    is "A" thru "Z", "a" thru "z".              
000840     class  Cv-Numeric-Class  is "0" thru "9".                            
000850     C01    is Top-Of-Form.                                               
000860*                                                                         
000870 input-output            section.                                         
000880 file-control.                                                            
000890     select   Cvsifile   assign        "CVSIFILE"                         
000900                          organization  line sequential                   
000910                          status        Ws-Si-File-Status.                
000920*                                                                         
000930     select   Cvrpfile   assign        "CVRPFILE"                         
000940                          organization  line sequential                   
000950                          status        Ws-Rp-File-Status.                
000960*                                                                         
000970 data                    division.                                        
000980*================================                                         
000990*                                                                         
001000 file section.                                                            
001010*                                                                         
001020 fd  Cvsifile.                                                            
001030     copy "wscvsin.cob".                                                  
001040*                                                                         
001050 fd  Cvrpfile.                                                            
001060 01  Cv-Report-Line          pic x(132).                                  
001070*                                                                         
001080 working-storage section.                                                 
001090*------------------------                                                 
001100*                                                                         
001110 77  Prog-Name           pic x(15) value "CV000  (1.0.4)".                
001120 77  Ws-Si-File-Status   pic xx.                                          
001130 77  Ws-Rp-File-Status   pic xx.                                          
001140 77  Ws-Si-Count         pic 9(6)  comp   value zero.                     
001150 77  Ws-Match-Count      pic 9(4)  comp   value zero.                     
001160 77  Ws-Ix               pic 9(6)  comp   value zero.                     
001170 77  Ws-Jx               pic 9(6)  comp   value zero.                     
001180 77  Ws-Dataset-Id-Wk    pic 9(6)  comp   value zero.                     
001190*                                                                         
001200 copy "wscvprm.cob".                                                      
001210 01  Cv-Run-Control-Alpha redefines CV-Run-Control-Record                 
001220                                  pic x(96).                              
001230*                                                                         
001240 copy "wscvcal.cob"                                                       
001250     replacing ==CV-Calling-Data== by ==Cv-Calling-Data-Wk==.             
001260*                                                                         
001270 01  Ls-Sj-Function      pic 9(02).                                       
001280 01  Ls-Sj-Status        pic x(01).                                       
001290     88  Ls-Sj-Ok               value "0".                                
001300     88  Ls-Sj-Not-Found        value "1".                                
001310 copy "wscvsub.cob"                                                       
001320     replacing ==CV-Subject-Record== by ==Ls-Subject-Wk==.                
001330*                                                                         
001340 01  Cv-Si-Table.                                                         
001350     03  Si-Entry                occurs 20000 times                       
001360                                  indexed by Si-Ix.                       
001370         05  Sit-Ident           pic x(20).                               
001380         05  Sit-Gender          pic x(01).                               
001390         05  Sit-Dob             pic x(10).                               
001400         05  Sit-Dod             pic x(10).                               
001410         05  Sit-Ethnicity       pic x(20).                               
001420*                                                                         
001430 01  Cv-Si-Table-Alpha redefines Cv-Si-Table pic x(1240000).              
001440*                                                                         
001450 copy "wscvctr.cob".                                                      
001460*                                                                         
001470 01  Cv-Run-Totals.                                                       
001480     03  Cv-Run-Total            pic 9(6) comp occurs 6 times             
001490                                  value zero.                             
001500*                                                                         
001510 01  Cv-Banner-Lines.                                                     
001520     03  Cvz-Banner-1  pic x(60) value                                    
001530             "CVD-NET CONSOLIDATION BATCH - RUN REPORT".                  
001540     03  Cvz-Banner-2  pic x(60) value                                    
001550             "STORE ORDER - DATASETS, ANNOTATIONS, VARIABLES,".           
001560     03  Cvz-Banner-3  pic x(60) value                                    
001570             "OPTIONS, SUBJECTS, MEASUREMENTS".                           
001580*                                                                         
001590 01  Cv-Report-Detail.                                                    
001600     03  Cvr-Store-Name       pic x(16).                                  
001610     03  Cvr-Count-1          pic zzzzz9.                                 
001620     03  filler               pic x(01) value space.                      
001630     03  Cvr-Word-1           pic x(10).                                  
001640     03  Cvr-Count-2          pic zzzzz9.                                 
001650     03  filler               pic x(01) value space.                      
001660     03  Cvr-Word-2           pic x(14).                                  
001670     03  filler               pic x(75).                                  
001680*                                                                         
001690 01  Cv-Si-Error-Lines.                                                   
001700     03  Cvz-Msg-1  pic x(60) value                                       
001710             "CV000 REQUIRED FIELD MISSING - LINE ".                      
001720     03  Cvz-Msg-2  pic x(60) value                                       
001730             "CV000 MULTIPLE DATASETS IN SUBJECTS FILE - LINE ".          
001740     03  Cvz-Msg-3  pic x(60) value                                       
001750             "CV000 DUPLICATE ROW IN SUBJECTS FILE - LINE ".              
001760     03  Cvz-Msg-4  pic x(60) value                                       
001770             "CV000 SUBJECT ALREADY IN STORE - LINE ".                    
001780     03  Cvz-Msg-5  pic x(60) value                                       
001790             "CV000 DATASET NOT FOUND FOR SUBJECTS FILE - ".              
001800*                                                                         
001810 procedure division.                                                      
001820*===================                                                      
001830*                                                                         
001840 0000-Main-Line.                                                          
001850     display  Prog-Name " STARTING".                                      
001860     move     spaces to Cv-Run-Control-Alpha.                             
001870     open     output Cvrpfile.                                            
001880     perform  1000-Write-Banner    thru 1000-Exit.                        
001890     perform  2000-Run-Dictionary  thru 2000-Exit.                        
001900     perform  3000-Run-Subjects    thru 3000-Exit.                        
001910     perform  4000-Run-Measurements thru 4000-Exit.                       
001920     perform  9600-Close-Subprograms thru 9600-Exit.                      
001930     perform  8000-Write-Totals    thru 8000-Exit.                        
001940     close    Cvrpfile.                                                   
001950     display  Prog-Name " ENDED NORMALLY".                                
001960     goback.                                                              
001970*                                                                         
001980 1000-Write-Banner.                                                       
001990     move     spaces to Cv-Report-Line.                                   
002000     move     Cvz-Banner-1 to Cv-Report-Line (1:60).                      
002010     write    Cv-Report-Line.                                             
002020     move     spaces to Cv-Report-Line.                                   
002030     move     Cvz-Banner-2 to Cv-Report-Line (1:60).                      
002040     write    Cv-Report-Line.                                             
002050     move     spaces to Cv-Report-Line.                                   
002060     move     Cvz-Banner-3 to Cv-Report-Line (1:60).                      
002070     write    Cv-Report-Line.                                             
002080*                                                                         
002090 1000-Exit.                                                               
002100     exit.                                                                
002110*                                                                         
002120* -- Unit 4, dictionary load; carries datasets, annotations,              
002130*    variables and options through in one CALL.                           
002140*                                                                         
002150 2000-Run-Dictionary.                                                     
002160     perform  9500-Zero-Counters thru 9500-Exit.                          
002170     move     spaces to Cv-Run-Dataset-Name.                              
002180     call     "CVDICT" using CV-Run-Counters                              
002190                             Cv-Run-Dataset-Name.                         
002200     perform  9000-Report-Pair thru 9000-Exit                             
002210              varying Ws-Ix from 1 by 1                                   
002220              until Ws-Ix > 4.                                            
002230*                                                                         
002240 2000-Exit.                                                               
002250     exit.                                                                
002260*                                                                         
002270* -- Unit 2, subjects bulk insert.  No top-level CALL entry               
002280*    exists for the whole-file flow, so the validate / generate           
002290*    / insert steps are driven straight off CVSUBJ's function             
002300*    library, the way PY000 used to drive MAPS04 record by                
002310*    record for the vacation carry-forward run.                           
002320*                                                                         
002330 3000-Run-Subjects.                                                       
002340     move     zero to Ws-Si-Count.                                        
002350     move     spaces to Cv-Si-Table-Alpha.                                
002360     open     input Cvsifile.                                             
002370     if       Ws-Si-File-Status = "35"                                    
002380              close Cvsifile                                              
002390              go to 3000-Exit                                             
002400     end-if.                                                              
002410 3000-Read-Loop.                                                          
002420     read     Cvsifile                                                    
002430              at end                                                      
002440                 go to 3000-Read-Done.                                    
002450     add      1 to Ws-Si-Count.                                           
002460     set      Si-Ix to Ws-Si-Count.                                       
002470     move     Sin-Subject-Identifier to Sit-Ident (Si-Ix).                
002480     move     Sin-Gender             to Sit-Gender (Si-Ix).               
002490     move     Sin-Date-Of-Birth      to Sit-Dob (Si-Ix).                  
002500     move     Sin-Date-Of-Death      to Sit-Dod (Si-Ix).                  
002510     move     Sin-Ethnicity          to Sit-Ethnicity (Si-Ix).            
002520     if       Ws-Si-Count = 1                                             
002530              move Sin-Dataset-Name to Cv-Run-Dataset-Name                
002540     else                                                                 
002550        if    Sin-Dataset-Name not = Cv-Run-Dataset-Name                  
002560              display Cvz-Msg-2 Ws-Si-Count                               
002570              move 16 to return-code                                      
002580              stop run                                                    
002590        end-if                                                            
002600     end-if.                                                              
002610     if       Sin-Subject-Identifier = spaces                             
002620              display Cvz-Msg-1 Ws-Si-Count                               
002630              move 16 to return-code                                      
002640              stop run                                                    
002650     end-if.                                                              
002660     go       to 3000-Read-Loop.                                          
002670 3000-Read-Done.                                                          
002680     close    Cvsifile.                                                   
002690*                                                                         
002700     perform  3050-Dup-Check thru 3050-Exit                               
002710              varying Si-Ix from 2 by 1                                   
002720              until Si-Ix > Ws-Si-Count.                                  
002730*                                                                         
002740     move     Cv-Run-Dataset-Name to Cv-Key-Text.                         
002750     move     01                  to Cv-Function.                         
002760     call     "CVDSET" using Cv-Calling-Data-Wk.                          
002770     if       Cv-Status-Not-Found                                         
002780              display Cvz-Msg-5 Cv-Run-Dataset-Name                       
002790              move 16 to return-code                                      
002800              stop run                                                    
002810     end-if.                                                              
002820     move     Cv-Run-Dataset-Name to Cv-Key-Text.                         
002830     move     02                  to Cv-Function.                         
002840     call     "CVDSET" using Cv-Calling-Data-Wk.                          
002850     move     Cv-Key-Id to Ws-Dataset-Id-Wk.                              
002860*                                                                         
002870     perform  9500-Zero-Counters thru 9500-Exit.                          
002880     perform  3100-Post-One-Subject thru 3100-Exit                        
002890              varying Si-Ix from 1 by 1                                   
002900              until Si-Ix > Ws-Si-Count.                                  
002910     perform  9000-Report-Pair thru 9000-Exit                             
002920              varying Ws-Ix from 5 by 1                                   
002930              until Ws-Ix > 5.                                            
002940*                                                                         
002950 3000-Exit.                                                               
002960     exit.                                                                
002970*                                                                         
002980 3050-Dup-Check.                                                          
002990     perform  3060-Dup-Check-Inner thru 3060-Exit                         
003000              varying Ws-Jx from 1 by 1                                   
003010              until Ws-Jx >= Si-Ix.                                       
003020*                                                                         
003030 3050-Exit.                                                               
003040     exit.                                                                
003050*                                                                         
003060 3060-Dup-Check-Inner.                                                    
003070     if       Sit-Ident (Si-Ix) = Sit-Ident (Ws-Jx)                       
003080              display Cvz-Msg-3 Si-Ix                                     
003090              move 16 to return-code                                      
003100              stop run                                                    
003110     end-if.                                                              
003120*                                                                         
003130 3060-Exit.                                                               
003140     exit.                                                                
003150*                                                                         
003160 3100-Post-One-Subject.                                                   
003170     move     Ws-Dataset-Id-Wk to Sub-Dataset-Id.                         
003180     move     Sit-Ident (Si-Ix) to Sub-Identifier.                        
003190     move     01 to Ls-Sj-Function.                                       
003200     call     "CVSUBJ" using Ls-Sj-Function Ls-Sj-Status                  
003210                             Ls-Subject-Wk.                               
003220     if       Ls-Sj-Ok                                                    
003230              display Cvz-Msg-4 Sit-Ident (Si-Ix)                         
003240              move 16 to return-code                                      
003250              stop run                                                    
003260     end-if.                                                              
003270*                                                                         
003280     move     06 to Ls-Sj-Function.                                       
003290     call     "CVSUBJ" using Ls-Sj-Function Ls-Sj-Status                  
003300                             Ls-Subject-Wk.                               
003310     move     Ws-Dataset-Id-Wk    to Sub-Dataset-Id.                      
003320     move     Sit-Ident (Si-Ix)   to Sub-Identifier.                      
003330     move     Sit-Gender (Si-Ix)  to Sub-Gender.                          
003340     move     Sit-Dob (Si-Ix)     to Sub-Date-Of-Birth.                   
003350     move     Sit-Dod (Si-Ix)     to Sub-Date-Of-Death.                   
003360     move     Sit-Ethnicity (Si-Ix) to Sub-Ethnicity.                     
003370     move     "0" to Sub-Dob-Null Sub-Dod-Null.                           
003380     if       Sit-Dob (Si-Ix) = spaces                                    
003390              move "1" to Sub-Dob-Null                                    
003400     end-if.                                                              
003410     if       Sit-Dod (Si-Ix) = spaces                                    
003420              move "1" to Sub-Dod-Null                                    
003430     end-if.                                                              
003440     move     04 to Ls-Sj-Function.                                       
003450     call     "CVSUBJ" using Ls-Sj-Function Ls-Sj-Status                  
003460                             Ls-Subject-Wk.                               
003470     add      1 to Cv-New-Subjects.                                       
003480*                                                                         
003490 3100-Exit.                                                               
003500     exit.                                                                
003510*                                                                         
003520* -- Unit 5, measurements load.  A second dataset name may show           
003530*    up here (measurements for a dataset already on file from an          
003540*    earlier run); CVMEAS resolves it independently.                      
003550*                                                                         
003560 4000-Run-Measurements.                                                   
003570     perform  9500-Zero-Counters thru 9500-Exit.                          
003580     move     spaces to Cv-Run-Dataset-Name.                              
003590     call     "CVMEAS" using CV-Run-Counters                              
003600                             Cv-Run-Dataset-Name.                         
003610     perform  9000-Report-Pair thru 9000-Exit                             
003620              varying Ws-Ix from 6 by 1                                   
003630              until Ws-Ix > 6.                                            
003640*                                                                         
003650 4000-Exit.                                                               
003660     exit.                                                                
003670*                                                                         
003680* -- End of run.  CVDSET/CVANNT/CVSUBJ each keep their master             
003690*    table in memory for the whole run and only flush it back to          
003700*    CVDSFILE/CVANFILE/CVSBFILE on function 09, the same way              
003710*    CVDICT closes CVVRFILE/CVOPFILE and CVMEAS closes CVMSFILE.          
003720*    Left uncalled, a run's new datasets, annotations and subjects        
003730*    never reach disk and get posted again as "new" next run.             
003740*    Ticket CVDN-064.                                                     
003750*                                                                         
003760 9600-Close-Subprograms.                                                  
003770     move     09 to Cv-Function.                                          
003780     call     "CVDSET" using Cv-Calling-Data-Wk.                          
003790     move     09 to Cv-Function.                                          
003800     call     "CVANNT" using Cv-Calling-Data-Wk.                          
003810     move     09 to Ls-Sj-Function.                                       
003820     call     "CVSUBJ" using Ls-Sj-Function Ls-Sj-Status                  
003830                             Ls-Subject-Wk.                               
003840*                                                                         
003850 9600-Exit.                                                               
003860     exit.                                                                
003870*                                                                         
003880* -- One report line per store, in Cv-Ctr-Table order; each of            
003890*    2000/3000/4000 zeroes Cv-Run-Counters before its CALL (or,           
003900*    for subjects, before its own posting loop) so a pair this            
003910*    step did not touch reports as "NO NEW".                              
003920*                                                                         
003930 9000-Report-Pair.                                                        
003940     move     spaces to Cv-Report-Detail.                                 
003950     evaluate Ws-Ix                                                       
003960        when 1  move "DATASETS"     to Cvr-Store-Name                     
003970        when 2  move "ANNOTATIONS"  to Cvr-Store-Name                     
003980        when 3  move "VARIABLES"    to Cvr-Store-Name                     
003990        when 4  move "OPTIONS"      to Cvr-Store-Name                     
004000        when 5  move "SUBJECTS"     to Cvr-Store-Name                     
004010        when 6  move "MEASUREMENTS" to Cvr-Store-Name                     
004020     end-evaluate.                                                        
004030     if       Cv-Ctr-New (Ws-Ix) = zero                                   
004040              move Cv-Ctr-Old (Ws-Ix) to Cvr-Count-1                      
004050              move "NO NEW" to Cvr-Word-1                                 
004060              move "TO INSERT," to Cvr-Word-2                             
004070              move Cvr-Count-1 to Cvr-Count-2                             
004080     else                                                                 
004090              move Cv-Ctr-New (Ws-Ix) to Cvr-Count-1                      
004100              move "INSERTED" to Cvr-Word-1                               
004110              move "NEW," to Cvr-Word-2                                   
004120              move Cv-Ctr-Old (Ws-Ix) to Cvr-Count-2                      
004130     end-if.                                                              
004140     add      Cv-Ctr-New (Ws-Ix) to Cv-Run-Total (Ws-Ix).                 
004150     write    Cv-Report-Line from Cv-Report-Detail.                       
004160*                                                                         
004170 9000-Exit.                                                               
004180     exit.                                                                
004190*                                                                         
004200* -- Store totals could not sit inside Cv-Ctr-Table (that record          
004210*    travels down to the unit subprograms on every CALL, adding           
004220*    a running total column there would mean each subprogram had          
004230*    to know about and preserve a field that is none of its               
004240*    business); kept local to the driver instead.                         
004250*                                                                         
004260 9500-Zero-Counters.                                                      
004270     move     zero to Cv-New-Datasets     Cv-Old-Datasets                 
004280                       Cv-New-Annotations  Cv-Old-Annotations             
004290                       Cv-New-Variables    Cv-Old-Variables               
004300                       Cv-New-Options      Cv-Old-Options                 
004310                       Cv-New-Subjects     Cv-Old-Subjects                
004320                       Cv-New-Measurements Cv-Old-Measurements.           
004330*                                                                         
004340 9500-Exit.                                                               
004350     exit.                                                                
004360*                                                                         
004370 8000-Write-Totals.                                                       
004380     move     spaces to Cv-Report-Line.                                   
004390     move     "RUN TOTALS FOLLOW - NEW ROWS INSERTED THIS RUN"            
004400                                  to Cv-Report-Line (1:47).               
004410     write    Cv-Report-Line.                                             
004420     perform  8100-Write-Total-Line thru 8100-Exit                        
004430              varying Ws-Ix from 1 by 1                                   
004440              until Ws-Ix > 6.                                            
004450*                                                                         
004460 8000-Exit.                                                               
004470     exit.                                                                
004480*                                                                         
004490 8100-Write-Total-Line.                                                   
004500     move     spaces to Cv-Report-Detail.                                 
004510     evaluate Ws-Ix                                                       
004520        when 1  move "DATASETS"     to Cvr-Store-Name                     
004530        when 2  move "ANNOTATIONS"  to Cvr-Store-Name                     
004540        when 3  move "VARIABLES"    to Cvr-Store-Name                     
004550        when 4  move "OPTIONS"      to Cvr-Store-Name                     
004560        when 5  move "SUBJECTS"     to Cvr-Store-Name                     
004570        when 6  move "MEASUREMENTS" to Cvr-Store-Name                     
004580     end-evaluate.                                                        
004590     move     Cv-Run-Total (Ws-Ix) to Cvr-Count-1.                        
004600     write    Cv-Report-Line from Cv-Report-Detail.                       
004610*                                                                         
004620 8100-Exit.                                                               
004630     exit.                                                                
004640*                                                                         
004650 Main-Exit.                                                               
004660     exit     program.                                                    
004670*                                                                         
