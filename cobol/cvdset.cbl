000100****************************************************************          
000110*                                                               *         
000120*                 CVD-Net Dataset Registry                     *          
000130*            Check / Lookup / Insert Utility                   *          
000140*                                                               *         
000150****************************************************************          
000160*                                                                         
000170 identification          division.                                        
000180*================================                                         
000190*                                                                         
000200     program-id.         cvdset.                                          
000210*                                                                         
000220*    Author.             T. Whitfield.                                    
000230*    Installation.       Applewood Computers - Registry Group.            
000240*    Date-Written.       14/03/1986.                                      
000250*    Date-Compiled.                                                       
000260*    Security.           Copyright (C) 1986-2026, Applewood               
000270*                         Computers Registry Group.  All rights           
000280*                         reserved for internal use.                      
000290*                                                                         
000300*    Remarks.            Single-key code-table maintenance                
000310*                         utility.  Originally written as                 
000320*                         TBMAINT for the general ledger analysis         
000330*                         code table, function-coded CALL                 
000340*                         interface (check-exists/get-id/get-             
000350*                         name/insert) so any small reference             
000360*                         table in the shop can share one                 
000370*                         routine.  Retasked 2025 to own the              
000380*                         CVD-Net DATASETS master.                        
000390*                                                                         
000400*    Called modules.     None.                                            
000410*    Files used.         CVDSFILE - Datasets master, line                 
000420*                         sequential, loaded to table at first            
000430*                         call, rewritten at function 09.                 
000440*                                                                         
000450* Changes:                                                                
000460* 14/03/86 twf -      Created as TBMAINT for GL analysis codes.           
000470* 02/09/87 twf -   .2 Added GET-NAME reverse lookup, requested            
000480*                     by GL group for the analysis code report.           
000490*                     Chg Cv-Function 04 was 03.                          
000500* 19/11/91 jrs -   .3 Table size raised 200 to 500 entries, GL            
000510*                     ran out of room again.                              
000520*                     Fix fatal-on-duplicate test in insert path.         
000530* 26/01/94 twf -   .4 Chg key compare to trim trailing spaces             
000540*                     before match, bad data was slipping past.           
000550* 09/06/98 amc - Y2K  Reviewed - no 2-digit year fields in this           
000560*                     module, no change required.  Logged per             
000570*                     the Y2K audit checklist.                            
000580* 02/03/99 amc - Y2K  Second pass confirmed clean, closing the            
000590*                     audit item for TBMAINT.                             
000600* 14/05/03 jrs -   .5 CALL interface widened, Cv-Cd-Args added            
000610*                     for pass-through use by later callers.              
000620* 21/07/09 rjc -   .6 Migrated to Open Cobol, no source change            
000630*                     needed beyond the compiler directive line.          
000640* 15/10/25 twf - 1.0.0 Renamed TBMAINT to CVDSET, retasked for            
000650*                     the CVD-Net dataset registry.  Table row            
000660*                     shape swapped to CV-Dataset-Record.                 
000670* 02/11/25 twf - 1.0.1 Added the fatal duplicate-name-in-store            
000680*                     check on load, per data-management QC               
000690*                     sign-off, ticket CVDN-014.                          
000700* 19/11/25 amc - 1.0.2 Tidied paragraph names to the 1000/2000            
000710*                     numbering the rest of the CV suite uses.            
000720*                                                                         
000730****************************************************************          
000740*                                                                         
000750 environment             division.                                        
000760*================================                                         
000770*                                                                         
000780 configuration           section.                                         
000790 special-names.                                                           
000800     class  Cv-Alpha-Class    is "A" thru "Z", "a" thru "z".              
000810*                                                                         
000820 input-output            section.                                         
000830 file-control.                                                            
000840     select   Cvdsfile   assign        "CVDSFILE"                         
000850                          organization  line sequential                   
000860                          status        Ws-Ds-File-Status.                
000870*                                                                         
000880 data                    division.                                        
000890*================================                                         
000900*                                                                         
000910 file section.                                                            
000920*                                                                         
000930 fd  Cvdsfile.                                                            
000940     copy "wscvdst.cob".                                                  
000950*                                                                         
000960 working-storage section.                                                 
000970*------------------------                                                 
000980*                                                                         
000990 77  Prog-Name           pic x(15) value "CVDSET (1.0.2)".                
001000 77  Ws-Ds-File-Status   pic xx.                                          
001010 77  Ws-Dataset-Loaded   pic x     value "N".                             
001020     88  Ws-Datasets-Are-Loaded    value "Y".                             
001030 77  Ws-Dataset-Count    pic 9(6)  comp   value zero.                     
001040 77  Ws-Match-Count      pic 9(4)  comp   value zero.                     
001050 77  Ws-Ix               pic 9(6)  comp   value zero.                     
001060 77  Ws-Compare-Name     pic x(20).                                       
001070*                                                                         
001080 01  Cv-Dataset-Table.                                                    
001090     03  Cv-Ds-Entry             occurs 2000 times                        
001100                                  indexed by Ds-Ix.                       
001110         05  Dst-Id              pic 9(6)   comp.                         
001120         05  Dst-Name            pic x(20).                               
001130         05  Dst-Name-Halves redefines Dst-Name.                          
001140             07  Dst-Name-Pt1    pic x(10).                               
001150             07  Dst-Name-Pt2    pic x(10).                               
001160         05  Dst-Filler          pic x(04).                               
001170*                                                                         
001180 01  Cv-Ds-Table-Alpha  redefines Cv-Dataset-Table                        
001190                                  pic x(60000).                           
001200*                                                                         
001210* -- Numeric-only view, left from the days the nightly reorg              
001220*    utility walked just the key column without touching name             
001230*    text, keeping the tape channel free for the name pass.               
001240*                                                                         
001250 01  Cv-Ds-Table-Numeric redefines Cv-Dataset-Table.                      
001260     03  Cv-Ds-Num-Entry         occurs 2000 times.                       
001270         05  Dsn-Id              pic 9(6) comp.                           
001280         05  Dsn-Rest            pic x(24).                               
001290*                                                                         
001300 01  Cv-Ds-Error-Lines.                                                   
001310     03  Cvd-Msg-1           pic x(60)                                    
001320             value "CVDSET DUPLICATE DATASET NAME IN STORE - ".           
001330     03  Cvd-Msg-2           pic x(60)                                    
001340             value "CVDSET DATASET NOT FOUND - ".                         
001350     03  Cvd-Msg-3           pic x(60)                                    
001360             value "CVDSET DATASET ALREADY EXISTS - ".                    
001370*                                                                         
001380 linkage section.                                                         
001390*----------------                                                         
001400*                                                                         
001410 copy "wscvcal.cob".                                                      
001420*                                                                         
001430 procedure division using Cv-Calling-Data.                                
001440*=========================================                                
001450*                                                                         
001460 0000-Main-Line.                                                          
001470     if       not Ws-Datasets-Are-Loaded                                  
001480              perform 1000-Open-Load thru 1000-Exit.                      
001490*                                                                         
001500     set      Cv-Status-Ok to true.                                       
001510*                                                                         
001520     evaluate Cv-Function                                                 
001530         when 01  perform 2000-Check-Exists thru 2000-Exit                
001540         when 02  perform 3000-Get-Id       thru 3000-Exit                
001550         when 03  perform 3500-Get-Name     thru 3500-Exit                
001560         when 04  perform 4000-Insert       thru 4000-Exit                
001570         when 09  perform 9000-Close-Rewrite thru 9000-Exit               
001580         when other                                                       
001590              set  Cv-Status-Fatal to true                                
001600     end-evaluate.                                                        
001610*                                                                         
001620     goback.                                                              
001630*                                                                         
001640 1000-Open-Load.                                                          
001650     open     input Cvdsfile.                                             
001660     move     zero to Ws-Dataset-Count.                                   
001670     if       Ws-Ds-File-Status = "35"                                    
001680              go to 1000-Exit.                                            
001690*                                                                         
001700 1000-Read-Loop.                                                          
001710     read     Cvdsfile                                                    
001720              at end                                                      
001730                 go to 1000-Load-Done.                                    
001740     add      1 to Ws-Dataset-Count.                                      
001750     set      Ds-Ix to Ws-Dataset-Count.                                  
001760     move     Ds-Id   to Dst-Id (Ds-Ix).                                  
001770     move     Ds-Name to Dst-Name (Ds-Ix).                                
001780     go       to 1000-Read-Loop.                                          
001790*                                                                         
001800 1000-Load-Done.                                                          
001810     close    Cvdsfile.                                                   
001820     move     "Y" to Ws-Dataset-Loaded.                                   
001830*                                                                         
001840 1000-Verify-Loop.                                                        
001850     perform  1050-Verify-One thru 1050-Exit                              
001860              varying Ws-Ix from 1 by 1                                   
001870              until Ws-Ix > Ws-Dataset-Count.                             
001880*                                                                         
001890 1000-Exit.                                                               
001900     exit.                                                                
001910*                                                                         
001920 1050-Verify-One.                                                         
001930     move     Dst-Name (Ws-Ix) to Ws-Compare-Name.                        
001940     move     zero to Ws-Match-Count.                                     
001950     perform  1060-Verify-Count thru 1060-Exit                            
001960              varying Ds-Ix from 1 by 1                                   
001970              until Ds-Ix > Ws-Dataset-Count.                             
001980     if       Ws-Match-Count > 1                                          
001990              display Cvd-Msg-1 Ws-Compare-Name                           
002000              move 16 to return-code                                      
002010              stop run                                                    
002020     end-if.                                                              
002030*                                                                         
002040 1050-Exit.                                                               
002050     exit.                                                                
002060*                                                                         
002070 1060-Verify-Count.                                                       
002080     if       Dst-Name (Ds-Ix) = Ws-Compare-Name                          
002090              add 1 to Ws-Match-Count                                     
002100     end-if.                                                              
002110*                                                                         
002120 1060-Exit.                                                               
002130     exit.                                                                
002140*                                                                         
002150 2000-Check-Exists.                                                       
002160     move     zero to Ws-Match-Count.                                     
002170     perform  2050-Check-One thru 2050-Exit                               
002180              varying Ds-Ix from 1 by 1                                   
002190              until Ds-Ix > Ws-Dataset-Count.                             
002200     if       Ws-Match-Count = 0                                          
002210              set  Cv-Status-Not-Found to true                            
002220     else                                                                 
002230        if    Ws-Match-Count = 1                                          
002240              set  Cv-Status-Ok to true                                   
002250        else                                                              
002260              display Cvd-Msg-1 Cv-Key-Text                               
002270              move 16 to return-code                                      
002280              stop run                                                    
002290        end-if                                                            
002300     end-if.                                                              
002310*                                                                         
002320 2000-Exit.                                                               
002330     exit.                                                                
002340*                                                                         
002350 2050-Check-One.                                                          
002360     if       Dst-Name (Ds-Ix) = Cv-Key-Text                              
002370              add 1 to Ws-Match-Count                                     
002380              move Dst-Id (Ds-Ix) to Cv-Key-Id                            
002390     end-if.                                                              
002400*                                                                         
002410 2050-Exit.                                                               
002420     exit.                                                                
002430*                                                                         
002440 3000-Get-Id.                                                             
002450     perform  2000-Check-Exists thru 2000-Exit.                           
002460     if       Cv-Status-Not-Found                                         
002470              display Cvd-Msg-2 Cv-Key-Text                               
002480              move 16 to return-code                                      
002490              stop run.                                                   
002500*                                                                         
002510 3000-Exit.                                                               
002520     exit.                                                                
002530*                                                                         
002540 3500-Get-Name.                                                           
002550     move     zero to Ws-Match-Count.                                     
002560     perform  3550-Get-Name-One thru 3550-Exit                            
002570              varying Ds-Ix from 1 by 1                                   
002580              until Ds-Ix > Ws-Dataset-Count.                             
002590     if       Ws-Match-Count not = 1                                      
002600              display Cvd-Msg-2 Cv-Key-Id                                 
002610              move 16 to return-code                                      
002620              stop run.                                                   
002630*                                                                         
002640 3500-Exit.                                                               
002650     exit.                                                                
002660*                                                                         
002670 3550-Get-Name-One.                                                       
002680     if       Dst-Id (Ds-Ix) = Cv-Key-Id                                  
002690              add 1 to Ws-Match-Count                                     
002700              move Dst-Name (Ds-Ix) to Cv-Key-Text                        
002710     end-if.                                                              
002720*                                                                         
002730 3550-Exit.                                                               
002740     exit.                                                                
002750*                                                                         
002760 4000-Insert.                                                             
002770     perform  2000-Check-Exists thru 2000-Exit.                           
002780     if       Cv-Status-Ok                                                
002790              display Cvd-Msg-3 Cv-Key-Text                               
002800              move 16 to return-code                                      
002810              stop run.                                                   
002820*                                                                         
002830     add      1 to Ws-Dataset-Count.                                      
002840     set      Ds-Ix to Ws-Dataset-Count.                                  
002850     move     Ws-Dataset-Count to Dst-Id (Ds-Ix)                          
002860                                  Cv-Key-Id.                              
002870     move     Cv-Key-Text        to Dst-Name (Ds-Ix).                     
002880     move     spaces             to Dst-Filler (Ds-Ix).                   
002890     set      Cv-Status-Ok       to true.                                 
002900*                                                                         
002910 4000-Exit.                                                               
002920     exit.                                                                
002930*                                                                         
002940 9000-Close-Rewrite.                                                      
002950     open     output Cvdsfile.                                            
002960     perform  9050-Write-One thru 9050-Exit                               
002970              varying Ds-Ix from 1 by 1                                   
002980              until Ds-Ix > Ws-Dataset-Count.                             
002990     close    Cvdsfile.                                                   
003000*                                                                         
003010 9000-Exit.                                                               
003020     exit.                                                                
003030*                                                                         
003040 9050-Write-One.                                                          
003050     move     Dst-Id     (Ds-Ix) to Ds-Id.                                
003060     move     Dst-Name   (Ds-Ix) to Ds-Name.                              
003070     move     Dst-Filler (Ds-Ix) to Ds-Filler.                            
003080     write    Cv-Dataset-Record.                                          
003090*                                                                         
003100 9050-Exit.                                                               
003110     exit.                                                                
003120*                                                                         
003130 Main-Exit.                                                               
003140     exit     program.                                                    
003150*                                                                         
