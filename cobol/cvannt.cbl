000100****************************************************************          
000110*                                                               *         
000120*                CVD-Net Annotation Category Utility           *          
000130*          Two-Level Classification Table Maintenance          *          
000140*                                                               *         
000150****************************************************************          
000160*                                                                         
000170 identification          division.                                        
000180*================================                                         
000190*                                                                         
000200     program-id.         cvannt.                                          
000210*                                                                         
000220*    Author.             T. Whitfield.                                    
000230*    Installation.       Applewood Computers - Registry Group.            
000240*    Date-Written.       02/07/1988.                                      
000250*    Date-Compiled.                                                       
000260*    Security.           Copyright (C) 1988-2026, Applewood               
000270*                         Computers Registry Group.  All rights           
000280*                         reserved for internal use.                      
000290*                                                                         
000300*    Remarks.            Two-level classification table utility,          
000310*                         originally CATMAINT for the GL Analysis         
000320*                         and Sub-Analysis code pairs.  Same              
000330*                         function-coded CALL shape as the other          
000340*                         small table utilities.  Retasked 2025           
000350*                         for the CVD-Net annotation category             
000360*                         pairs (Category, Sub-Category).                 
000370*                                                                         
000380*    Called modules.     None.                                            
000390*    Files used.         CVANFILE - Annotations master, line              
000400*                         sequential, loaded to table at first            
000410*                         call, rewritten at function 09.                 
000420*                                                                         
000430* Changes:                                                                
000440* 02/07/88 twf -      Created as CATMAINT, GL Analysis / Sub-             
000450*                     Analysis pairs, called from the month-end           
000460*                     posting suite.                                      
000470* 30/03/90 jrs -   .2 Level-2 blank allowed, some Analysis codes          
000480*                     have no Sub-Analysis breakdown.                     
000490* 11/08/93 twf -   .3 Table raised 100 to 400 pairs.                      
000500* 09/06/98 amc - Y2K  Reviewed - no 2-digit year fields present,          
000510*                     no change required.                                 
000520* 02/03/99 amc - Y2K  Second pass, closing the audit item.                
000530* 17/02/07 jrs -   .4 Ported get-name reverse lookup in from              
000540*                     CVDSET's sibling routine, previously this           
000550*                     table was write-and-forget.                         
000560* 21/07/09 rjc -   .5 Migrated to Open Cobol, no source change            
000570*                     needed beyond the compiler directive line.          
000580* 22/10/25 twf - 1.0.0 Renamed CATMAINT to CVANNT, retasked for           
000590*                     the CVD-Net annotation category pairs.              
000600* 05/11/25 twf - 1.0.1 Duplicate-pair-in-store check added to             
000610*                     the load path, ticket CVDN-014.                     
000620* 19/11/25 amc - 1.0.2 Paragraph numbering aligned with the rest          
000630*                     of the CV suite.                                    
000640*                                                                         
000650****************************************************************          
000660*                                                                         
000670 environment             division.                                        
000680*================================                                         
000690*                                                                         
000700 configuration           section.                                         
000710 special-names.                                                           
000720     class  Cv-Alpha-Class    is "A" thru "Z", "a" thru "z".              
000730*                                                                         
000740 input-output            section.                                         
000750 file-control.                                                            
000760     select   Cvanfile   assign        "CVANFILE"                         
000770                          organization  line sequential                   
000780                          status        Ws-An-File-Status.                
000790*                                                                         
000800 data                    division.                                        
000810*================================                                         
000820*                                                                         
000830 file section.                                                            
000840*                                                                         
000850 fd  Cvanfile.                                                            
000860     copy "wscvant.cob".                                                  
000870*                                                                         
000880 working-storage section.                                                 
000890*------------------------                                                 
000900*                                                                         
000910 77  Prog-Name           pic x(15) value "CVANNT (1.0.2)".                
000920 77  Ws-An-File-Status   pic xx.                                          
000930 77  Ws-Annot-Loaded     pic x     value "N".                             
000940     88  Ws-Annots-Are-Loaded      value "Y".                             
000950 77  Ws-Annot-Count      pic 9(6)  comp   value zero.                     
000960 77  Ws-Match-Count      pic 9(4)  comp   value zero.                     
000970 77  Ws-Ix               pic 9(6)  comp   value zero.                     
000980 77  Ws-Compare-Lvl1     pic x(30).                                       
000990 77  Ws-Compare-Lvl2     pic x(30).                                       
001000*                                                                         
001010 01  Cv-Annot-Table.                                                      
001020     03  Cv-An-Entry             occurs 3000 times                        
001030                                  indexed by An-Ix.                       
001040         05  Ant-Id              pic 9(6)   comp.                         
001050         05  Ant-Lvl1            pic x(30).                               
001060         05  Ant-Lvl1-Halves redefines Ant-Lvl1.                          
001070             07  Ant-Lvl1-Pt1    pic x(15).                               
001080             07  Ant-Lvl1-Pt2    pic x(15).                               
001090         05  Ant-Lvl2            pic x(30).                               
001100         05  Ant-Filler          pic x(01).                               
001110*                                                                         
001120 01  Cv-An-Table-Alpha  redefines Cv-Annot-Table                          
001130                                  pic x(201000).                          
001140*                                                                         
001150* -- Numeric-only view, kept from the days the overnight audit            
001160*    extract walked just the id column to build the category              
001170*    cross-reference count, skipping the text fields entirely.            
001180*                                                                         
001190 01  Cv-An-Table-Numeric redefines Cv-Annot-Table.                        
001200     03  Ann-Num-Entry           occurs 3000 times.                       
001210         05  Ann-Num-Id          pic 9(6) comp.                           
001220         05  Ann-Num-Rest        pic x(61).                               
001230*                                                                         
001240 01  Cv-An-Combined-Key.                                                  
001250     03  Ck-Lvl1                 pic x(30).                               
001260     03  Ck-Lvl2                 pic x(30).                               
001270*                                                                         
001280 01  Cv-An-Error-Lines.                                                   
001290     03  Cva-Msg-1           pic x(60)                                    
001300             value "CVANNT DUPLICATE CATEGORY PAIR IN STORE - ".          
001310     03  Cva-Msg-2           pic x(60)                                    
001320             value "CVANNT ANNOTATION NOT FOUND - ".                      
001330     03  Cva-Msg-3           pic x(60)                                    
001340             value "CVANNT ANNOTATION ALREADY EXISTS - ".                 
001350*                                                                         
001360 linkage section.                                                         
001370*----------------                                                         
001380*                                                                         
001390 copy "wscvcal.cob".                                                      
001400*                                                                         
001410 procedure division using Cv-Calling-Data.                                
001420*=========================================                                
001430*                                                                         
001440 0000-Main-Line.                                                          
001450     if       not Ws-Annots-Are-Loaded                                    
001460              perform 1000-Open-Load thru 1000-Exit.                      
001470*                                                                         
001480     set      Cv-Status-Ok to true.                                       
001490*                                                                         
001500     evaluate Cv-Function                                                 
001510         when 01  perform 2000-Check-Exists thru 2000-Exit                
001520         when 02  perform 3000-Get-Id       thru 3000-Exit                
001530         when 03  perform 3500-Get-Name     thru 3500-Exit                
001540         when 04  perform 4000-Insert       thru 4000-Exit                
001550         when 09  perform 9000-Close-Rewrite thru 9000-Exit               
001560         when other                                                       
001570              set  Cv-Status-Fatal to true                                
001580     end-evaluate.                                                        
001590*                                                                         
001600     goback.                                                              
001610*                                                                         
001620 1000-Open-Load.                                                          
001630     open     input Cvanfile.                                             
001640     move     zero to Ws-Annot-Count.                                     
001650     if       Ws-An-File-Status = "35"                                    
001660              go to 1000-Exit.                                            
001670*                                                                         
001680 1000-Read-Loop.                                                          
001690     read     Cvanfile                                                    
001700              at end                                                      
001710                 go to 1000-Load-Done.                                    
001720     add      1 to Ws-Annot-Count.                                        
001730     set      An-Ix to Ws-Annot-Count.                                    
001740     move     Ann-Id          to Ant-Id   (An-Ix).                        
001750     move     Ann-Cat-Level-1 to Ant-Lvl1 (An-Ix).                        
001760     move     Ann-Cat-Level-2 to Ant-Lvl2 (An-Ix).                        
001770     go       to 1000-Read-Loop.                                          
001780*                                                                         
001790 1000-Load-Done.                                                          
001800     close    Cvanfile.                                                   
001810     move     "Y" to Ws-Annot-Loaded.                                     
001820*                                                                         
001830 1000-Verify-Loop.                                                        
001840     perform  1050-Verify-One thru 1050-Exit                              
001850              varying Ws-Ix from 1 by 1                                   
001860              until Ws-Ix > Ws-Annot-Count.                               
001870*                                                                         
001880 1000-Exit.                                                               
001890     exit.                                                                
001900*                                                                         
001910 1050-Verify-One.                                                         
001920     move     Ant-Lvl1 (Ws-Ix) to Ws-Compare-Lvl1.                        
001930     move     Ant-Lvl2 (Ws-Ix) to Ws-Compare-Lvl2.                        
001940     move     zero to Ws-Match-Count.                                     
001950     perform  1060-Verify-Count thru 1060-Exit                            
001960              varying An-Ix from 1 by 1                                   
001970              until An-Ix > Ws-Annot-Count.                               
001980     if       Ws-Match-Count > 1                                          
001990              display Cva-Msg-1 Ws-Compare-Lvl1                           
002000              move 16 to return-code                                      
002010              stop run                                                    
002020     end-if.                                                              
002030*                                                                         
002040 1050-Exit.                                                               
002050     exit.                                                                
002060*                                                                         
002070 1060-Verify-Count.                                                       
002080     if       Ant-Lvl1 (An-Ix) = Ws-Compare-Lvl1                          
002090       and    Ant-Lvl2 (An-Ix) = Ws-Compare-Lvl2                          
002100              add 1 to Ws-Match-Count                                     
002110     end-if.                                                              
002120*                                                                         
002130 1060-Exit.                                                               
002140     exit.                                                                
002150*                                                                         
002160 2000-Check-Exists.                                                       
002170     move     Cv-Key-Text   to Ck-Lvl1.                                   
002180     move     Cv-Key-Text-2 to Ck-Lvl2.                                   
002190     move     zero to Ws-Match-Count.                                     
002200     perform  2050-Check-One thru 2050-Exit                               
002210              varying An-Ix from 1 by 1                                   
002220              until An-Ix > Ws-Annot-Count.                               
002230     if       Ws-Match-Count = 0                                          
002240              set  Cv-Status-Not-Found to true                            
002250     else                                                                 
002260        if    Ws-Match-Count = 1                                          
002270              set  Cv-Status-Ok to true                                   
002280        else                                                              
002290              display Cva-Msg-1 Ck-Lvl1                                   
002300              move 16 to return-code                                      
002310              stop run                                                    
002320        end-if                                                            
002330     end-if.                                                              
002340*                                                                         
002350 2000-Exit.                                                               
002360     exit.                                                                
002370*                                                                         
002380 2050-Check-One.                                                          
002390     if       Ant-Lvl1 (An-Ix) = Ck-Lvl1                                  
002400       and    Ant-Lvl2 (An-Ix) = Ck-Lvl2                                  
002410              add 1 to Ws-Match-Count                                     
002420              move Ant-Id (An-Ix) to Cv-Key-Id                            
002430     end-if.                                                              
002440*                                                                         
002450 2050-Exit.                                                               
002460     exit.                                                                
002470*                                                                         
002480 3000-Get-Id.                                                             
002490     perform  2000-Check-Exists thru 2000-Exit.                           
002500     if       Cv-Status-Not-Found                                         
002510              display Cva-Msg-2 Cv-Key-Text                               
002520              move 16 to return-code                                      
002530              stop run.                                                   
002540*                                                                         
002550 3000-Exit.                                                               
002560     exit.                                                                
002570*                                                                         
002580 3500-Get-Name.                                                           
002590     move     zero to Ws-Match-Count.                                     
002600     perform  3550-Get-Name-One thru 3550-Exit                            
002610              varying An-Ix from 1 by 1                                   
002620              until An-Ix > Ws-Annot-Count.                               
002630     if       Ws-Match-Count not = 1                                      
002640              display Cva-Msg-2 Cv-Key-Id                                 
002650              move 16 to return-code                                      
002660              stop run.                                                   
002670*                                                                         
002680 3500-Exit.                                                               
002690     exit.                                                                
002700*                                                                         
002710 3550-Get-Name-One.                                                       
002720     if       Ant-Id (An-Ix) = Cv-Key-Id                                  
002730              add 1 to Ws-Match-Count                                     
002740              move Ant-Lvl1 (An-Ix) to Cv-Key-Text                        
002750              move Ant-Lvl2 (An-Ix) to Cv-Key-Text-2                      
002760     end-if.                                                              
002770*                                                                         
002780 3550-Exit.                                                               
002790     exit.                                                                
002800*                                                                         
002810 4000-Insert.                                                             
002820     perform  2000-Check-Exists thru 2000-Exit.                           
002830     if       Cv-Status-Ok                                                
002840              display Cva-Msg-3 Cv-Key-Text                               
002850              move 16 to return-code                                      
002860              stop run.                                                   
002870*                                                                         
002880     add      1 to Ws-Annot-Count.                                        
002890     set      An-Ix to Ws-Annot-Count.                                    
002900     move     Ws-Annot-Count to Ant-Id (An-Ix)                            
002910                                Cv-Key-Id.                                
002920     move     Cv-Key-Text    to Ant-Lvl1 (An-Ix).                         
002930     move     Cv-Key-Text-2  to Ant-Lvl2 (An-Ix).                         
002940     set      Cv-Status-Ok   to true.                                     
002950*                                                                         
002960 4000-Exit.                                                               
002970     exit.                                                                
002980*                                                                         
002990 9000-Close-Rewrite.                                                      
003000     open     output Cvanfile.                                            
003010     perform  9050-Write-One thru 9050-Exit                               
003020              varying An-Ix from 1 by 1                                   
003030              until An-Ix > Ws-Annot-Count.                               
003040     close    Cvanfile.                                                   
003050*                                                                         
003060 9000-Exit.                                                               
003070     exit.                                                                
003080*                                                                         
003090 9050-Write-One.                                                          
003100     move     Ant-Id   (An-Ix) to Ann-Id.                                 
003110     move     Ant-Lvl1 (An-Ix) to Ann-Cat-Level-1.                        
003120     move     Ant-Lvl2 (An-Ix) to Ann-Cat-Level-2.                        
003130     move     spaces           to Ann-Filler.                             
003140     write    Cv-Annotation-Record.                                       
003150*                                                                         
003160 9050-Exit.                                                               
003170     exit.                                                                
003180*                                                                         
003190 Main-Exit.                                                               
003200     exit     program.                                                    
003210*                                                                         
