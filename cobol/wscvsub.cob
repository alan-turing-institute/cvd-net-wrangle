000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For CV Subject File   *                              
000130*     Uses (Sub-Dataset-Id,Sub-Identifier) *                              
000140*     as unique alt key, Sub-Id is the     *                              
000150*     sequential surrogate key.            *                              
000160*     Sub-Identifier-Deid is globally      *                              
000170*     unique across all datasets.          *                              
000180*******************************************                               
000190*  File size 93 bytes.                                                    
000200*                                                                         
000210* 05/12/25 vbc - Created for CVD-Net subject registry.                    
000220* 09/12/25 vbc - Added Sub-Dob-Null / Sub-Dod-Null indicators, a          
000230*                blank date field alone does not say if it was            
000240*                supplied blank or just not asked for.                    
000250* 18/12/25 vbc - Filler resized to round record to 93.                    
000260*                                                                         
000270 01  CV-Subject-Record.                                                   
000280     03  Sub-Id                pic 9(6).                                  
000290     03  Sub-Dataset-Id        pic 9(6).                                  
000300     03  Sub-Identifier        pic x(20).                                 
000310     03  Sub-Identifier-Deid   pic x(10).                                 
000320     03  Sub-Gender            pic x(01).                                 
000330         88  Sub-Gender-Female        value "F".                          
000340         88  Sub-Gender-Male          value "M".                          
000350         88  Sub-Gender-Unknown       value " ".                          
000360     03  Sub-Date-Of-Birth     pic x(10).                                 
000370     03  Sub-Dob-Null          pic x(01).                                 
000380         88  Sub-Dob-Is-Null          value "1".                          
000390     03  Sub-Date-Of-Death     pic x(10).                                 
000400     03  Sub-Dod-Null          pic x(01).                                 
000410         88  Sub-Dod-Is-Null          value "1".                          
000420     03  Sub-Ethnicity         pic x(20).                                 
000430     03  Sub-Filler            pic x(08).                                 
000440*                                                                         
