000100****************************************************************          
000110*                                                               *         
000120*                 CVD-Net Dictionary Load                      *          
000130*        Load, QC, And Post One Dataset's Data Dictionary       *         
000140*                                                               *         
000150****************************************************************          
000160*                                                                         
000170 identification          division.                                        
000180*================================                                         
000190*                                                                         
000200     program-id.         cvdict.                                          
000210*                                                                         
000220*    Author.             J. R. Sedgeley.                                  
000230*    Installation.       Applewood Computers - Registry Group.            
000240*    Date-Written.       06/02/1985.                                      
000250*    Date-Compiled.                                                       
000260*    Security.           Copyright (C) 1985-2026, Applewood               
000270*                         Computers Registry Group.  All rights           
000280*                         reserved for internal use.                      
000290*                                                                         
000300*    Remarks.            Originally REFLOAD, a reference-file             
000310*                         load and cross-reference report for             
000320*                         the general ledger chart of accounts            
000330*                         (account, sub-account, analysis pair,           
000340*                         and the account's permitted posting             
000350*                         codes).  Retasked 2025 as the CVD-Net           
000360*                         dictionary loader - dataset in place            
000370*                         of chart, variable in place of account,         
000380*                         option in place of posting code.                
000390*                                                                         
000400*    Called modules.     CVDSET, CVANNT.                                  
000410*    Files used.         CVDCFILE - dictionary input, line                
000420*                         sequential, read once at 1000.                  
000430*                         CVVRFILE - Variables master, loaded to          
000440*                         table at first call, rewritten at 9000.         
000450*                         CVOPFILE - Options master, loaded to            
000460*                         table at first call, rewritten at 9000.         
000470*                                                                         
000480* Changes:                                                                
000490* 06/02/85 jrs -      Created as REFLOAD, GL chart of accounts            
000500*                     load and cross-reference report.                    
000510* 14/05/87 jrs -   .2 Posting-code table split from the account           
000520*                     table, GL widened to allow more than one            
000530*                     code per account.                                   
000540* 30/01/92 twf -   .3 Duplicate-row test added on load, a bad             
000550*                     tape had loaded the whole chart twice.              
000560* 09/06/98 amc - Y2K  Reviewed - no 2-digit year fields present,          
000570*                     no change required.                                 
000580* 02/03/99 amc - Y2K  Second pass confirmed clean.                        
000590* 21/07/09 rjc -   .4 Migrated to Open Cobol, no source change            
000600*                     needed beyond the compiler directive line.          
000610* 08/12/25 jrs - 1.0.0 Renamed REFLOAD to CVDICT, retasked for            
000620*                     the CVD-Net dictionary loader.  Chart of            
000630*                     accounts table swapped to CV-Variable-              
000640*                     Record, posting-code table to CV-Option-            
000650*                     Record.                                             
000660* 15/12/25 jrs - 1.0.1 Dataset and annotation steps added,                
000670*                     CALLing CVDSET and CVANNT rather than               
000680*                     re-coding lookups here, ticket CVDN-030.            
000690* 27/12/25 jrs - 1.0.2 Range-min/max applicability and options-           
000700*                     row-count rules added per data management           
000710*                     QC sign-off.                                        
000720* 09/01/26 amc - 1.0.3 Paragraph numbering aligned with the rest          
000730*                     of the CV suite.                                    
000740* 03/02/26 jrs - 1.0.4 Dropped the option-row-count message, never        
000750*                     wired to a check - the duplicate-row test           
000760*                     and the field checks already cover the same         
000770*                     ground.  Ticket CVDN-063.                           
000780* 10/02/26 jrs - 1.0.5 4200-Post-One-Variable counted a brand new         
000790*                     variable's second, third ... option row as          
000800*                     an old variable, having just posted the row         
000810*                     ahead of it this same run.  Given a batch           
000820*                     check ahead of the store check, the way             
000830*                     3100-Post-One-Pair already does for                 
000840*                     annotations.  Ticket CVDN-065.                      
000850*                                                                         
000860****************************************************************          
000870*                                                                         
000880 environment             division.                                        
000890*================================                                         
000900*                                                                         
000910 configuration           section.                                         
000920 special-names.                                                           
000930     class  Cv-Alpha-Class    is "A" thru "Z", "a" thru "z".              
000940     class  Cv-Numeric-Class  is "0" thru "9".                            
000950*                                                                         
000960 input-output            section.                                         
000970 file-control.                                                            
000980     select   Cvdcfile   assign        "CVDCFILE"                         
000990                          organization  line sequential                   
001000                          status        Ws-Dc-File-Status.                
001010*                                                                         
001020     select   Cvvrfile   assign        "CVVRFILE"                         
001030                          organization  line sequential                   
001040                          status        Ws-Vr-File-Status.                
001050*                                                                         
001060     select   Cvopfile   assign        "CVOPFILE"                         
001070                          organization  line sequential                   
001080                          status        Ws-Op-File-Status.                
001090*                                                                         
001100 data                    division.                                        
001110*================================                                         
001120*                                                                         
001130 file section.                                                            
001140*                                                                         
001150 fd  Cvdcfile.                                                            
001160     copy "wscvdic.cob".                                                  
001170*                                                                         
001180 fd  Cvvrfile.                                                            
001190     copy "wscvvar.cob".                                                  
001200*                                                                         
001210 fd  Cvopfile.                                                            
001220     copy "wscvopt.cob".                                                  
001230*                                                                         
001240 working-storage section.                                                 
001250*------------------------                                                 
001260*                                                                         
001270 77  Prog-Name           pic x(15) value "CVDICT (1.0.5)".                
001280 77  Ws-Dc-File-Status   pic xx.                                          
001290 77  Ws-Vr-File-Status   pic xx.                                          
001300 77  Ws-Op-File-Status   pic xx.                                          
001310 77  Ws-Var-Loaded       pic x     value "N".                             
001320     88  Ws-Vars-Are-Loaded        value "Y".                             
001330 77  Ws-Dic-Count        pic 9(6)  comp   value zero.                     
001340 77  Ws-Var-Count        pic 9(6)  comp   value zero.                     
001350 77  Ws-Opt-Count        pic 9(6)  comp   value zero.                     
001360 77  Ws-Ix               pic 9(6)  comp   value zero.                     
001370 77  Ws-Match-Count      pic 9(4)  comp   value zero.                     
001380 77  Ws-Batch-Var-Id     pic 9(6)  comp   value zero.                     
001390 77  Ws-Full-Var-Name    pic x(61).                                       
001400 77  Ws-Dataset-Id-Wk    pic 9(6)  comp   value zero.                     
001410*                                                                         
001420 copy "wscvcal.cob"                                                       
001430     replacing ==CV-Calling-Data== by ==Cv-Calling-Data-Wk==.             
001440*                                                                         
001450* -- The dictionary input is read in whole so the annotation and          
001460*    variable steps can see every row before either posts a               
001470*    single record; a small QC catch late in the run is worse             
001480*    than one held at the top.                                            
001490*                                                                         
001500 01  Cv-Dic-Table.                                                        
001510     03  Cv-Dc-Entry             occurs 5000 times                        
001520                                  indexed by Dc-Ix Dc-Jx.                 
001530         05  Dc-Dataset-Name     pic x(20).                               
001540         05  Dc-Variable-Name    pic x(20).                               
001550         05  Dc-Variable-Desc    pic x(60).                               
001560         05  Dc-Data-Type        pic x(08).                               
001570         05  Dc-Unit             pic x(12).                               
001580         05  Dc-Assoc-Visit      pic x(12).                               
001590         05  Dc-Cat-Lvl-1        pic x(30).                               
001600         05  Dc-Cat-Lvl-2        pic x(30).                               
001610         05  Dc-Has-Options      pic x(01).                               
001620         05  Dc-Option-Name      pic x(20).                               
001630         05  Dc-Option-Desc      pic x(40).                               
001640         05  Dc-Range-Min        pic x(12).                               
001650         05  Dc-Range-Max        pic x(12).                               
001660         05  Dc-Deid-Required    pic x(01).                               
001670         05  Dc-Deid-Method      pic x(12).                               
001680         05  Dc-Var-Source       pic x(08).                               
001690         05  Dc-Ann-Id           pic 9(6)   comp.                         
001700         05  Dc-Var-Id           pic 9(6)   comp.                         
001710*                                                                         
001720 01  Cv-Dic-Table-Alpha redefines Cv-Dic-Table pic x(1250000).            
001730*                                                                         
001740 01  Ws-Range-Text.                                                       
001750     03  Ws-Range-Value          pic s9(7)v9(4).                          
001760     03  filler                  pic x(01).                               
001770 01  Ws-Range-Text-R redefines Ws-Range-Text pic x(12).                   
001780*                                                                         
001790 01  Cv-Variable-Table.                                                   
001800     03  Cv-Vr-Entry             occurs 3000 times                        
001810                                  indexed by Vr-Ix.                       
001820         05  Vrt-Id              pic 9(6)   comp.                         
001830         05  Vrt-Name            pic x(40).                               
001840         05  Vrt-Dataset-Id      pic 9(6)   comp.                         
001850         05  Vrt-Description     pic x(60).                               
001860         05  Vrt-Data-Type       pic x(08).                               
001870         05  Vrt-Unit            pic x(12).                               
001880         05  Vrt-Assoc-Visit     pic x(12).                               
001890         05  Vrt-Category-Id     pic 9(6)   comp.                         
001900         05  Vrt-Has-Options     pic x(01).                               
001910         05  Vrt-Range-Min       pic s9(7)v9(4) comp-3.                   
001920         05  Vrt-Range-Min-Null  pic x(01).                               
001930         05  Vrt-Range-Max       pic s9(7)v9(4) comp-3.                   
001940         05  Vrt-Range-Max-Null  pic x(01).                               
001950         05  Vrt-Deid-Required   pic x(01).                               
001960         05  Vrt-Deid-Method     pic x(12).                               
001970         05  Vrt-Source          pic x(08).                               
001980*                                                                         
001990 01  Cv-Variable-Table-Alpha redefines Cv-Variable-Table                  
002000                                  pic x(660000).                          
002010*                                                                         
002020 01  Cv-Option-Table.                                                     
002030     03  Cv-Op-Entry             occurs 8000 times                        
002040                                  indexed by Op-Ix.                       
002050         05  Opt-T-Id            pic 9(6)   comp.                         
002060         05  Opt-T-Variable-Id   pic 9(6)   comp.                         
002070         05  Opt-T-Name          pic x(20).                               
002080         05  Opt-T-Description   pic x(40).                               
002090*                                                                         
002100 01  Cv-Option-Table-Alpha redefines Cv-Option-Table                      
002110                                  pic x(568000).                          
002120*                                                                         
002130 01  Cv-Dc-Error-Lines.                                                   
002140     03  Cvd-Msg-1  pic x(60) value                                       
002150             "CVDICT DUPLICATE ROW IN DICTIONARY FILE - LINE ".           
002160     03  Cvd-Msg-2  pic x(60) value                                       
002170             "CVDICT MORE THAN ONE DATASET NAME IN FILE - ".              
002180     03  Cvd-Msg-3  pic x(60) value                                       
002190             "CVDICT REQUIRED FIELD MISSING - LINE ".                     
002200     03  Cvd-Msg-4  pic x(60) value                                       
002210             "CVDICT INVALID CODE VALUE - LINE ".                         
002220*                                                                         
002230 linkage section.                                                         
002240*----------------                                                         
002250*                                                                         
002260 copy "wscvctr.cob".                                                      
002270 01  Ls-Dataset-Name          pic x(20).                                  
002280*                                                                         
002290 procedure division using Cv-Run-Counters Ls-Dataset-Name.                
002300*==========================================================               
002310*                                                                         
002320 0000-Main-Line.                                                          
002330     move     zero to Cv-New-Datasets    Cv-Old-Datasets                  
002340                       Cv-New-Annotations Cv-Old-Annotations              
002350                       Cv-New-Variables  Cv-Old-Variables                 
002360                       Cv-New-Options    Cv-Old-Options.                  
002370     perform  1000-Load-Validate thru 1000-Exit.                          
002380     perform  2000-Dataset-Step  thru 2000-Exit.                          
002390     perform  3000-Annotation-Step thru 3000-Exit.                        
002400     perform  4000-Variable-Step thru 4000-Exit.                          
002410     perform  5000-Option-Step   thru 5000-Exit.                          
002420     perform  9000-Close-Rewrite thru 9000-Exit.                          
002430     goback.                                                              
002440*                                                                         
002450 1000-Load-Validate.                                                      
002460     move     spaces to Cv-Dic-Table-Alpha.                               
002470     move     zero   to Ws-Dic-Count.                                     
002480     open     input Cvdcfile.                                             
002490     if       Ws-Dc-File-Status = "35"                                    
002500              close Cvdcfile                                              
002510              go to 1000-Exit.                                            
002520*                                                                         
002530 1000-Read-Loop.                                                          
002540     read     Cvdcfile                                                    
002550              at end                                                      
002560                 go to 1000-Read-Done.                                    
002570     add      1 to Ws-Dic-Count.                                          
002580     set      Dc-Ix to Ws-Dic-Count.                                      
002590     move     Din-Dataset-Name    to Dc-Dataset-Name (Dc-Ix).             
002600     move     Din-Variable-Name   to Dc-Variable-Name (Dc-Ix).            
002610     move     Din-Variable-Desc   to Dc-Variable-Desc (Dc-Ix).            
002620     move     Din-Data-Type       to Dc-Data-Type (Dc-Ix).                
002630     inspect  Dc-Data-Type (Dc-Ix) converting                             
002640              "abcdefghijklmnopqrstuvwxyz" to                             
002650              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
002660     move     Din-Unit            to Dc-Unit (Dc-Ix).                     
002670     move     Din-Assoc-Visit     to Dc-Assoc-Visit (Dc-Ix).              
002680     move     Din-Cat-Level-1     to Dc-Cat-Lvl-1 (Dc-Ix).                
002690     move     Din-Cat-Level-2     to Dc-Cat-Lvl-2 (Dc-Ix).                
002700     inspect  Dc-Cat-Lvl-1 (Dc-Ix) converting                             
002710              "abcdefghijklmnopqrstuvwxyz" to                             
002720              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
002730     inspect  Dc-Cat-Lvl-2 (Dc-Ix) converting                             
002740              "abcdefghijklmnopqrstuvwxyz" to                             
002750              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
002760     move     Din-Has-Options     to Dc-Has-Options (Dc-Ix).              
002770     move     Din-Option-Name     to Dc-Option-Name (Dc-Ix).              
002780     move     Din-Option-Desc     to Dc-Option-Desc (Dc-Ix).              
002790     move     Din-Range-Min       to Dc-Range-Min (Dc-Ix).                
002800     move     Din-Range-Max       to Dc-Range-Max (Dc-Ix).                
002810     move     Din-Deid-Required   to Dc-Deid-Required (Dc-Ix).            
002820     move     Din-Deid-Method     to Dc-Deid-Method (Dc-Ix).              
002830     move     Din-Variable-Source to Dc-Var-Source (Dc-Ix).               
002840     move     zero                to Dc-Ann-Id (Dc-Ix)                    
002850                                     Dc-Var-Id (Dc-Ix).                   
002860     go       to 1000-Read-Loop.                                          
002870*                                                                         
002880 1000-Read-Done.                                                          
002890     close    Cvdcfile.                                                   
002900*                                                                         
002910* -- Field-level QC, ticket CVDN-030.                                     
002920*                                                                         
002930     perform  1050-Check-One-Row thru 1050-Exit                           
002940              varying Dc-Ix from 1 by 1                                   
002950              until Dc-Ix > Ws-Dic-Count.                                 
002960*                                                                         
002970* -- Exact-duplicate-row test (same variable and same option name,        
002980*    the row's other columns follow from those two in practice).          
002990*                                                                         
003000     perform  1070-Dup-Check thru 1070-Exit                               
003010              varying Dc-Ix from 2 by 1                                   
003020              until Dc-Ix > Ws-Dic-Count.                                 
003030*                                                                         
003040 1000-Exit.                                                               
003050     exit.                                                                
003060*                                                                         
003070 1050-Check-One-Row.                                                      
003080     if       Dc-Dataset-Name (Dc-Ix) = spaces                            
003090        or    Dc-Variable-Name (Dc-Ix) = spaces                           
003100              display Cvd-Msg-3 Dc-Ix                                     
003110              move 16 to return-code                                      
003120              stop run                                                    
003130     end-if.                                                              
003140     if       Dc-Ix = 1                                                   
003150              move Dc-Dataset-Name (Dc-Ix)                                
003160                                 to Ls-Dataset-Name                       
003170     else                                                                 
003180        if    Dc-Dataset-Name (Dc-Ix) not = Ls-Dataset-Name               
003190              display Cvd-Msg-2 Dc-Dataset-Name (Dc-Ix)                   
003200              move 16 to return-code                                      
003210              stop run                                                    
003220        end-if                                                            
003230     end-if.                                                              
003240     if       Dc-Data-Type (Dc-Ix) not = "STR"                            
003250       and    Dc-Data-Type (Dc-Ix) not = "INT"                            
003260       and    Dc-Data-Type (Dc-Ix) not = "DATE"                           
003270       and    Dc-Data-Type (Dc-Ix) not = "BOOLEAN"                        
003280       and    Dc-Data-Type (Dc-Ix) not = "FLOAT"                          
003290              display Cvd-Msg-4 Dc-Ix                                     
003300              move 16 to return-code                                      
003310              stop run                                                    
003320     end-if.                                                              
003330     if       Dc-Has-Options (Dc-Ix) not = "0"                            
003340       and    Dc-Has-Options (Dc-Ix) not = "1"                            
003350              display Cvd-Msg-4 Dc-Ix                                     
003360              move 16 to return-code                                      
003370              stop run                                                    
003380     end-if.                                                              
003390     if       Dc-Has-Options (Dc-Ix) = "1"                                
003400       and    Dc-Option-Name (Dc-Ix) = spaces                             
003410              display Cvd-Msg-3 Dc-Ix                                     
003420              move 16 to return-code                                      
003430              stop run                                                    
003440     end-if.                                                              
003450     if       Dc-Option-Name (Dc-Ix) not = spaces                         
003460       and    Dc-Option-Desc (Dc-Ix) = spaces                             
003470              display Cvd-Msg-3 Dc-Ix                                     
003480              move 16 to return-code                                      
003490              stop run                                                    
003500     end-if.                                                              
003510     if       Dc-Cat-Lvl-2 (Dc-Ix) not = spaces                           
003520       and    Dc-Cat-Lvl-1 (Dc-Ix) = spaces                               
003530              display Cvd-Msg-3 Dc-Ix                                     
003540              move 16 to return-code                                      
003550              stop run                                                    
003560     end-if.                                                              
003570     if       Dc-Data-Type (Dc-Ix) not = "INT"                            
003580       and    Dc-Data-Type (Dc-Ix) not = "FLOAT"                          
003590       and    (Dc-Range-Min (Dc-Ix) not = spaces                          
003600        or     Dc-Range-Max (Dc-Ix) not = spaces)                         
003610              display Cvd-Msg-4 Dc-Ix                                     
003620              move 16 to return-code                                      
003630              stop run                                                    
003640     end-if.                                                              
003650     if       Dc-Deid-Required (Dc-Ix) not = "0"                          
003660       and    Dc-Deid-Required (Dc-Ix) not = "1"                          
003670              display Cvd-Msg-4 Dc-Ix                                     
003680              move 16 to return-code                                      
003690              stop run                                                    
003700     end-if.                                                              
003710     if       Dc-Var-Source (Dc-Ix) not = "ORIGINAL"                      
003720       and    Dc-Var-Source (Dc-Ix) not = "DERIVED"                       
003730              display Cvd-Msg-4 Dc-Ix                                     
003740              move 16 to return-code                                      
003750              stop run                                                    
003760     end-if.                                                              
003770*                                                                         
003780 1050-Exit.                                                               
003790     exit.                                                                
003800*                                                                         
003810 1070-Dup-Check.                                                          
003820     perform  1080-Dup-Check-Inner thru 1080-Exit                         
003830              varying Dc-Jx from 1 by 1                                   
003840              until Dc-Jx >= Dc-Ix.                                       
003850*                                                                         
003860 1070-Exit.                                                               
003870     exit.                                                                
003880*                                                                         
003890 1080-Dup-Check-Inner.                                                    
003900     if       Dc-Variable-Name (Dc-Ix) = Dc-Variable-Name (Dc-Jx)         
003910       and    Dc-Option-Name (Dc-Ix) = Dc-Option-Name (Dc-Jx)             
003920              display Cvd-Msg-1 Dc-Ix                                     
003930              move 16 to return-code                                      
003940              stop run                                                    
003950     end-if.                                                              
003960*                                                                         
003970 1080-Exit.                                                               
003980     exit.                                                                
003990*                                                                         
004000 2000-Dataset-Step.                                                       
004010     move     Ls-Dataset-Name    to Cv-Key-Text.                          
004020     move     01                 to Cv-Function.                          
004030     call     "CVDSET" using Cv-Calling-Data-Wk.                          
004040     if       Cv-Status-Not-Found                                         
004050              move Ls-Dataset-Name to Cv-Key-Text                         
004060              move 04              to Cv-Function                         
004070              call "CVDSET" using Cv-Calling-Data-Wk                      
004080              add 1 to Cv-New-Datasets                                    
004090     else                                                                 
004100              move Ls-Dataset-Name to Cv-Key-Text                         
004110              move 02              to Cv-Function                         
004120              call "CVDSET" using Cv-Calling-Data-Wk                      
004130              add 1 to Cv-Old-Datasets                                    
004140     end-if.                                                              
004150     move     Cv-Key-Id to Ws-Dataset-Id-Wk.                              
004160*                                                                         
004170 2000-Exit.                                                               
004180     exit.                                                                
004190*                                                                         
004200 3000-Annotation-Step.                                                    
004210     perform  3050-Ann-Post-Pass thru 3050-Exit                           
004220              varying Dc-Ix from 1 by 1                                   
004230              until Dc-Ix > Ws-Dic-Count.                                 
004240*                                                                         
004250* -- Second pass, resolve every row's annotation id now that the          
004260*    pairs are all posted.                                                
004270*                                                                         
004280     perform  3060-Ann-Resolve-Pass thru 3060-Exit                        
004290              varying Dc-Ix from 1 by 1                                   
004300              until Dc-Ix > Ws-Dic-Count.                                 
004310*                                                                         
004320 3000-Exit.                                                               
004330     exit.                                                                
004340*                                                                         
004350 3050-Ann-Post-Pass.                                                      
004360     if       Dc-Cat-Lvl-1 (Dc-Ix) not = spaces                           
004370              perform 3100-Post-One-Pair thru 3100-Exit                   
004380     end-if.                                                              
004390*                                                                         
004400 3050-Exit.                                                               
004410     exit.                                                                
004420*                                                                         
004430 3060-Ann-Resolve-Pass.                                                   
004440     if       Dc-Cat-Lvl-1 (Dc-Ix) not = spaces                           
004450              move Dc-Cat-Lvl-1 (Dc-Ix) to Cv-Key-Text                    
004460              move Dc-Cat-Lvl-2 (Dc-Ix) to Cv-Key-Text-2                  
004470              move 02 to Cv-Function                                      
004480              call "CVANNT" using Cv-Calling-Data-Wk                      
004490              move Cv-Key-Id            to Dc-Ann-Id (Dc-Ix)              
004500     end-if.                                                              
004510*                                                                         
004520 3060-Exit.                                                               
004530     exit.                                                                
004540*                                                                         
004550* -- Posts one (level-1, level-2) pair the first time it is seen          
004560*    in the file; later rows carrying the same pair are ignored           
004570*    here, having already earned their spot in the store.                 
004580*                                                                         
004590 3100-Post-One-Pair.                                                      
004600     move     zero to Ws-Match-Count.                                     
004610     perform  3150-Pair-Match-Check thru 3150-Exit                        
004620              varying Dc-Jx from 1 by 1                                   
004630              until Dc-Jx >= Dc-Ix.                                       
004640     if       Ws-Match-Count > 0                                          
004650              go to 3100-Exit.                                            
004660     move     Dc-Cat-Lvl-1 (Dc-Ix) to Cv-Key-Text.                        
004670     move     Dc-Cat-Lvl-2 (Dc-Ix) to Cv-Key-Text-2.                      
004680     move     01 to Cv-Function.                                          
004690     call     "CVANNT" using Cv-Calling-Data-Wk.                          
004700     if       Cv-Status-Not-Found                                         
004710              move Dc-Cat-Lvl-1 (Dc-Ix) to Cv-Key-Text                    
004720              move Dc-Cat-Lvl-2 (Dc-Ix) to Cv-Key-Text-2                  
004730              move 04 to Cv-Function                                      
004740              call "CVANNT" using Cv-Calling-Data-Wk                      
004750              add 1 to Cv-New-Annotations                                 
004760     else                                                                 
004770              add 1 to Cv-Old-Annotations                                 
004780     end-if.                                                              
004790*                                                                         
004800 3100-Exit.                                                               
004810     exit.                                                                
004820*                                                                         
004830 3150-Pair-Match-Check.                                                   
004840     if       Dc-Cat-Lvl-1 (Dc-Ix) = Dc-Cat-Lvl-1 (Dc-Jx)                 
004850       and    Dc-Cat-Lvl-2 (Dc-Ix) = Dc-Cat-Lvl-2 (Dc-Jx)                 
004860              add 1 to Ws-Match-Count                                     
004870     end-if.                                                              
004880*                                                                         
004890 3150-Exit.                                                               
004900     exit.                                                                
004910*                                                                         
004920 4000-Variable-Step.                                                      
004930     if       not Ws-Vars-Are-Loaded                                      
004940              perform 4100-Open-Load-Vars thru 4100-Exit.                 
004950*                                                                         
004960     perform  4200-Post-One-Variable thru 4200-Exit                       
004970              varying Dc-Ix from 1 by 1                                   
004980              until Dc-Ix > Ws-Dic-Count.                                 
004990*                                                                         
005000 4000-Exit.                                                               
005010     exit.                                                                
005020*                                                                         
005030 4100-Open-Load-Vars.                                                     
005040     move     spaces to Cv-Variable-Table-Alpha.                          
005050     move     zero   to Ws-Var-Count.                                     
005060     open     input Cvvrfile.                                             
005070     if       Ws-Vr-File-Status = "35"                                    
005080              close Cvvrfile                                              
005090              go to 4100-Loaded                                           
005100     end-if.                                                              
005110 4100-Read-Loop.                                                          
005120     read     Cvvrfile                                                    
005130              at end                                                      
005140                 go to 4100-Read-Done.                                    
005150     add      1 to Ws-Var-Count.                                          
005160     set      Vr-Ix to Ws-Var-Count.                                      
005170     move     Var-Id             to Vrt-Id (Vr-Ix).                       
005180     move     Var-Name           to Vrt-Name (Vr-Ix).                     
005190     move     Var-Dataset-Id     to Vrt-Dataset-Id (Vr-Ix).               
005200     move     Var-Description    to Vrt-Description (Vr-Ix).              
005210     move     Var-Data-Type      to Vrt-Data-Type (Vr-Ix).                
005220     move     Var-Unit           to Vrt-Unit (Vr-Ix).                     
005230     move     Var-Assoc-Visit    to Vrt-Assoc-Visit (Vr-Ix).              
005240     move     Var-Category-Id    to Vrt-Category-Id (Vr-Ix).              
005250     move     Var-Has-Options    to Vrt-Has-Options (Vr-Ix).              
005260     move     Var-Range-Min      to Vrt-Range-Min (Vr-Ix).                
005270     move     Var-Range-Min-Null to Vrt-Range-Min-Null (Vr-Ix).           
005280     move     Var-Range-Max      to Vrt-Range-Max (Vr-Ix).                
005290     move     Var-Range-Max-Null to Vrt-Range-Max-Null (Vr-Ix).           
005300     move     Var-Deid-Required  to Vrt-Deid-Required (Vr-Ix).            
005310     move     Var-Deid-Method    to Vrt-Deid-Method (Vr-Ix).              
005320     move     Var-Source         to Vrt-Source (Vr-Ix).                   
005330     go       to 4100-Read-Loop.                                          
005340 4100-Read-Done.                                                          
005350     close    Cvvrfile.                                                   
005360 4100-Loaded.                                                             
005370     move     "Y" to Ws-Var-Loaded.                                       
005380     perform  4300-Open-Load-Opts thru 4300-Exit.                         
005390*                                                                         
005400 4100-Exit.                                                               
005410     exit.                                                                
005420*                                                                         
005430* -- A variable with options carries one dictionary row per               
005440*    option, dataset/variable-name repeated on every one.  Only           
005450*    the row that first brings the variable in is New or Old              
005460*    against the store; later rows this same run just ride along,         
005470*    the way 3100-Post-One-Pair already rides annotation pairs.           
005480*                                                                         
005490 4200-Post-One-Variable.                                                  
005500     move     Dc-Dataset-Name (Dc-Ix) to Ws-Full-Var-Name (1:20).         
005510     move     "_"                     to Ws-Full-Var-Name (21:1).         
005520     move     Dc-Variable-Name (Dc-Ix)                                    
005530                                  to Ws-Full-Var-Name (22:20).            
005540     move     spaces to Ws-Range-Text-R.                                  
005550     move     zero to Ws-Match-Count.                                     
005560     perform  4210-Var-Batch-Check thru 4210-Exit                         
005570              varying Dc-Jx from 1 by 1                                   
005580              until Dc-Jx >= Dc-Ix.                                       
005590     if       Ws-Match-Count > 0                                          
005600              move Ws-Batch-Var-Id to Dc-Var-Id (Dc-Ix)                   
005610              go to 4200-Exit                                             
005620     end-if.                                                              
005630*                                                                         
005640     move     zero to Ws-Match-Count.                                     
005650     perform  4250-Var-Match-Check thru 4250-Exit                         
005660              varying Vr-Ix from 1 by 1                                   
005670              until Vr-Ix > Ws-Var-Count.                                 
005680     if       Ws-Match-Count > 0                                          
005690              set Vr-Ix to Ws-Ix                                          
005700              move Vrt-Id (Vr-Ix) to Dc-Var-Id (Dc-Ix)                    
005710              add 1 to Cv-Old-Variables                                   
005720              go to 4200-Exit                                             
005730     end-if.                                                              
005740*                                                                         
005750     add      1 to Ws-Var-Count.                                          
005760     set      Vr-Ix to Ws-Var-Count.                                      
005770     move     Ws-Var-Count             to Vrt-Id (Vr-Ix)                  
005780                                          Dc-Var-Id (Dc-Ix).              
005790     move     Ws-Full-Var-Name (1:40)  to Vrt-Name (Vr-Ix).               
005800     move     Ws-Dataset-Id-Wk         to Vrt-Dataset-Id (Vr-Ix).         
005810     move     Dc-Variable-Desc (Dc-Ix) to Vrt-Description (Vr-Ix).        
005820     move     Dc-Data-Type (Dc-Ix)     to Vrt-Data-Type (Vr-Ix).          
005830     move     Dc-Unit (Dc-Ix)          to Vrt-Unit (Vr-Ix).               
005840     move     Dc-Assoc-Visit (Dc-Ix)   to Vrt-Assoc-Visit (Vr-Ix).        
005850     move     Dc-Ann-Id (Dc-Ix)        to Vrt-Category-Id (Vr-Ix).        
005860     move     Dc-Has-Options (Dc-Ix)   to Vrt-Has-Options (Vr-Ix).        
005870     move     "0" to Vrt-Range-Min-Null (Vr-Ix)                           
005880                     Vrt-Range-Max-Null (Vr-Ix).                          
005890     if       Dc-Range-Min (Dc-Ix) = spaces                               
005900              move "1" to Vrt-Range-Min-Null (Vr-Ix)                      
005910              move zero to Vrt-Range-Min (Vr-Ix)                          
005920     else                                                                 
005930              move Dc-Range-Min (Dc-Ix) to Ws-Range-Text-R                
005940              move Ws-Range-Value to Vrt-Range-Min (Vr-Ix)                
005950     end-if.                                                              
005960     if       Dc-Range-Max (Dc-Ix) = spaces                               
005970              move "1" to Vrt-Range-Max-Null (Vr-Ix)                      
005980              move zero to Vrt-Range-Max (Vr-Ix)                          
005990     else                                                                 
006000              move Dc-Range-Max (Dc-Ix) to Ws-Range-Text-R                
006010              move Ws-Range-Value to Vrt-Range-Max (Vr-Ix)                
006020     end-if.                                                              
006030     move     Dc-Deid-Required (Dc-Ix)                                    
006040                                  to Vrt-Deid-Required (Vr-Ix).           
006050     move     Dc-Deid-Method (Dc-Ix)   to Vrt-Deid-Method (Vr-Ix).        
006060     move     Dc-Var-Source (Dc-Ix)    to Vrt-Source (Vr-Ix).             
006070     add      1 to Cv-New-Variables.                                      
006080*                                                                         
006090 4200-Exit.                                                               
006100     exit.                                                                
006110*                                                                         
006120 4210-Var-Batch-Check.                                                    
006130     if       Dc-Dataset-Name (Dc-Ix)  = Dc-Dataset-Name (Dc-Jx)          
006140       and    Dc-Variable-Name (Dc-Ix) = Dc-Variable-Name (Dc-Jx)         
006150              add 1 to Ws-Match-Count                                     
006160              move Dc-Var-Id (Dc-Jx) to Ws-Batch-Var-Id                   
006170     end-if.                                                              
006180*                                                                         
006190 4210-Exit.                                                               
006200     exit.                                                                
006210*                                                                         
006220 4250-Var-Match-Check.                                                    
006230     if       Vrt-Name (Vr-Ix) = Ws-Full-Var-Name (1:40)                  
006240              add 1 to Ws-Match-Count                                     
006250              move Vr-Ix to Ws-Ix                                         
006260     end-if.                                                              
006270*                                                                         
006280 4250-Exit.                                                               
006290     exit.                                                                
006300*                                                                         
006310 4300-Open-Load-Opts.                                                     
006320     move     spaces to Cv-Option-Table-Alpha.                            
006330     move     zero   to Ws-Opt-Count.                                     
006340     open     input Cvopfile.                                             
006350     if       Ws-Op-File-Status = "35"                                    
006360              close Cvopfile                                              
006370              go to 4300-Exit                                             
006380     end-if.                                                              
006390 4300-Read-Loop.                                                          
006400     read     Cvopfile                                                    
006410              at end                                                      
006420                 go to 4300-Read-Done.                                    
006430     add      1 to Ws-Opt-Count.                                          
006440     set      Op-Ix to Ws-Opt-Count.                                      
006450     move     Opt-Id           to Opt-T-Id (Op-Ix).                       
006460     move     Opt-Variable-Id  to Opt-T-Variable-Id (Op-Ix).              
006470     move     Opt-Name         to Opt-T-Name (Op-Ix).                     
006480     move     Opt-Description  to Opt-T-Description (Op-Ix).              
006490     go       to 4300-Read-Loop.                                          
006500 4300-Read-Done.                                                          
006510     close    Cvopfile.                                                   
006520*                                                                         
006530 4300-Exit.                                                               
006540     exit.                                                                
006550*                                                                         
006560 5000-Option-Step.                                                        
006570     perform  5050-Opt-Post-Pass thru 5050-Exit                           
006580              varying Dc-Ix from 1 by 1                                   
006590              until Dc-Ix > Ws-Dic-Count.                                 
006600*                                                                         
006610 5000-Exit.                                                               
006620     exit.                                                                
006630*                                                                         
006640 5050-Opt-Post-Pass.                                                      
006650     if       Dc-Has-Options (Dc-Ix) = "1"                                
006660              perform 5100-Post-One-Option thru 5100-Exit                 
006670     end-if.                                                              
006680*                                                                         
006690 5050-Exit.                                                               
006700     exit.                                                                
006710*                                                                         
006720 5100-Post-One-Option.                                                    
006730     move     zero to Ws-Match-Count.                                     
006740     perform  5150-Opt-Match-Check thru 5150-Exit                         
006750              varying Op-Ix from 1 by 1                                   
006760              until Op-Ix > Ws-Opt-Count.                                 
006770     if       Ws-Match-Count > 0                                          
006780              add 1 to Cv-Old-Options                                     
006790              go to 5100-Exit                                             
006800     end-if.                                                              
006810*                                                                         
006820     add      1 to Ws-Opt-Count.                                          
006830     set      Op-Ix to Ws-Opt-Count.                                      
006840     move     Ws-Opt-Count             to Opt-T-Id (Op-Ix).               
006850     move     Dc-Var-Id (Dc-Ix)                                           
006860                              to Opt-T-Variable-Id (Op-Ix).               
006870     move     Dc-Option-Name (Dc-Ix)   to Opt-T-Name (Op-Ix).             
006880     move     Dc-Option-Desc (Dc-Ix)                                      
006890                                  to Opt-T-Description (Op-Ix).           
006900     add      1 to Cv-New-Options.                                        
006910*                                                                         
006920 5100-Exit.                                                               
006930     exit.                                                                
006940*                                                                         
006950 5150-Opt-Match-Check.                                                    
006960     if       Opt-T-Variable-Id (Op-Ix) = Dc-Var-Id (Dc-Ix)               
006970       and    Opt-T-Name (Op-Ix) = Dc-Option-Name (Dc-Ix)                 
006980              add 1 to Ws-Match-Count                                     
006990     end-if.                                                              
007000*                                                                         
007010 5150-Exit.                                                               
007020     exit.                                                                
007030*                                                                         
007040 9000-Close-Rewrite.                                                      
007050     open     output Cvvrfile.                                            
007060     perform  9050-Write-One-Var thru 9050-Exit                           
007070              varying Vr-Ix from 1 by 1                                   
007080              until Vr-Ix > Ws-Var-Count.                                 
007090     close    Cvvrfile.                                                   
007100*                                                                         
007110     open     output Cvopfile.                                            
007120     perform  9060-Write-One-Opt thru 9060-Exit                           
007130              varying Op-Ix from 1 by 1                                   
007140              until Op-Ix > Ws-Opt-Count.                                 
007150     close    Cvopfile.                                                   
007160*                                                                         
007170 9000-Exit.                                                               
007180     exit.                                                                
007190*                                                                         
007200 9050-Write-One-Var.                                                      
007210     move     Vrt-Id (Vr-Ix)            to Var-Id.                        
007220     move     Vrt-Name (Vr-Ix)          to Var-Name.                      
007230     move     Vrt-Dataset-Id (Vr-Ix)    to Var-Dataset-Id.                
007240     move     Vrt-Description (Vr-Ix)   to Var-Description.               
007250     move     Vrt-Data-Type (Vr-Ix)     to Var-Data-Type.                 
007260     move     Vrt-Unit (Vr-Ix)          to Var-Unit.                      
007270     move     Vrt-Assoc-Visit (Vr-Ix)   to Var-Assoc-Visit.               
007280     move     Vrt-Category-Id (Vr-Ix)   to Var-Category-Id.               
007290     move     Vrt-Has-Options (Vr-Ix)   to Var-Has-Options.               
007300     move     Vrt-Range-Min (Vr-Ix)     to Var-Range-Min.                 
007310     move     Vrt-Range-Min-Null (Vr-Ix)                                  
007320                                  to Var-Range-Min-Null.                  
007330     move     Vrt-Range-Max (Vr-Ix)     to Var-Range-Max.                 
007340     move     Vrt-Range-Max-Null (Vr-Ix)                                  
007350                                  to Var-Range-Max-Null.                  
007360     move     Vrt-Deid-Required (Vr-Ix) to Var-Deid-Required.             
007370     move     Vrt-Deid-Method (Vr-Ix)   to Var-Deid-Method.               
007380     move     Vrt-Source (Vr-Ix)        to Var-Source.                    
007390     move     spaces                    to Var-Filler.                    
007400     write    Cv-Variable-Record.                                         
007410*                                                                         
007420 9050-Exit.                                                               
007430     exit.                                                                
007440*                                                                         
007450 9060-Write-One-Opt.                                                      
007460     move     Opt-T-Id (Op-Ix)          to Opt-Id.                        
007470     move     Opt-T-Variable-Id (Op-Ix) to Opt-Variable-Id.               
007480     move     Opt-T-Name (Op-Ix)        to Opt-Name.                      
007490     move     Opt-T-Description (Op-Ix) to Opt-Description.               
007500     move     spaces                    to Opt-Filler.                    
007510     write    Cv-Option-Record.                                           
007520*                                                                         
007530 9060-Exit.                                                               
007540     exit.                                                                
007550*                                                                         
007560 Main-Exit.                                                               
007570     exit     program.                                                    
007580*                                                                         
