000100*******************************************                               
000110*                                          *                              
000120* Record Definition For CV Dictionary     *                               
000130*    Input File                           *                               
000140*    One row per variable, or per option   *                              
000150*    of a variable that carries options.  *                               
000160*    Read sequentially, all rows in the    *                              
000170*    file must share one dataset-name.     *                              
000180*******************************************                               
000190*  File size 300 bytes.                                                   
000200*                                                                         
000210* 08/12/25 vbc - Created, layout taken from the dictionary                
000220*                template used by the data-management team.               
000230* 21/12/25 vbc - Din-Filler added to round the record, matches            
000240*                other CV input layouts.                                  
000250*                                                                         
000260 01  CV-Dictionary-In-Record.                                             
000270     03  Din-Dataset-Name         pic x(20).                              
000280     03  Din-Variable-Name        pic x(20).                              
000290     03  Din-Variable-Desc        pic x(60).                              
000300     03  Din-Data-Type            pic x(08).                              
000310     03  Din-Unit                 pic x(12).                              
000320     03  Din-Assoc-Visit          pic x(12).                              
000330     03  Din-Cat-Level-1          pic x(30).                              
000340     03  Din-Cat-Level-2          pic x(30).                              
000350     03  Din-Has-Options          pic x(01).                              
000360     03  Din-Option-Name          pic x(20).                              
000370     03  Din-Option-Desc          pic x(40).                              
000380     03  Din-Range-Min            pic x(12).                              
000390     03  Din-Range-Max            pic x(12).                              
000400     03  Din-Deid-Required        pic x(01).                              
000410     03  Din-Deid-Method          pic x(12).                              
000420     03  Din-Variable-Source      pic x(08).                              
000430     03  Din-Filler               pic x(02).                              
000440*                                                                         
