000100*******************************************                               
000110*                                          *                              
000120* Record Definition For CV Measurement    *                               
000130*    File                                 *                               
000140*    Key is composite, see the duplicate  *                               
000150*    detection rule in cvmeas - subject +  *                              
000160*    dataset + variable, plus date, time  *                               
000170*    and visit grouping only when present *                               
000180*    on the incoming row.                 *                               
000190*******************************************                               
000200*  File size 92 bytes.                                                    
000210*                                                                         
000220* 07/12/25 vbc - Created for CVD-Net measurement store.                   
000230* 20/12/25 vbc - Mea-Value-Deid left spaces when the owning               
000240*                variable requires de-identification and the              
000250*                method is blank/unrecognised - see cvmeas 6000.          
000260*                                                                         
000270 01  CV-Measurement-Record.                                               
000280     03  Mea-Id                pic 9(6).                                  
000290     03  Mea-Subject-Id        pic 9(6).                                  
000300     03  Mea-Variable-Id       pic 9(6).                                  
000310     03  Mea-Date              pic x(10).                                 
000320     03  Mea-Time              pic x(08).                                 
000330     03  Mea-Visit-Grouping    pic x(12).                                 
000340     03  Mea-Value             pic x(20).                                 
000350     03  Mea-Value-Deid        pic x(20).                                 
000360     03  Mea-Filler            pic x(04).                                 
000370*                                                                         
