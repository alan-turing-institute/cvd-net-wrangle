000100*******************************************                               
000110*                                          *                              
000120* Record Definition For CV Measurements   *                               
000130*    Input File                           *                               
000140*    Read sequentially, all rows in the    *                              
000150*    file must share one dataset-name.     *                              
000160*    Subject columns repeat on every row   *                              
000170*    so a new subject can be discovered.   *                              
000180*******************************************                               
000190*  File size 152 bytes.                                                   
000200*                                                                         
000210* 09/12/25 vbc - Created, layout taken from the measurements              
000220*                template used by the data-management team.               
000230*                                                                         
000240 01  CV-Measurement-In-Record.                                            
000250     03  Min-Dataset-Name         pic x(20).                              
000260     03  Min-Subject-Identifier   pic x(20).                              
000270     03  Min-Gender               pic x(01).                              
000280     03  Min-Date-Of-Birth        pic x(10).                              
000290     03  Min-Date-Of-Death        pic x(10).                              
000300     03  Min-Ethnicity            pic x(20).                              
000310     03  Min-Variable-Name        pic x(20).                              
000320     03  Min-Measurement-Date     pic x(10).                              
000330     03  Min-Measurement-Time     pic x(08).                              
000340     03  Min-Visit-Grouping       pic x(12).                              
000350     03  Min-Value                pic x(20).                              
000360     03  Min-Filler               pic x(01).                              
000370*                                                                         
