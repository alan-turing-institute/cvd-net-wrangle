000100*******************************************                               
000110*                                          *                              
000120* Working Storage / Linkage For The       *                               
000130*    Per-Store New/Old Counters           *                               
000140*    Passed back from each unit           *                               
000150*    subprogram to cv000 for the run      *                               
000160*    report totals line.                  *                               
000170*******************************************                               
000180*                                                                         
000190* 10/12/25 vbc - Created, one pair per master store in the order          
000200*                they appear on the run report totals line.               
000210* 22/12/25 vbc - Cv-Ctr-Table redefinition added so cv000 can walk        
000220*                the six pairs in a loop when it prints TOTALS.           
000230*                                                                         
000240 01  CV-Run-Counters.                                                     
000250     03  Cv-Ctr-Values.                                                   
000260         05  Cv-New-Datasets        pic 9(6)     comp.                    
000270         05  Cv-Old-Datasets        pic 9(6)     comp.                    
000280         05  Cv-New-Annotations     pic 9(6)     comp.                    
000290         05  Cv-Old-Annotations     pic 9(6)     comp.                    
000300         05  Cv-New-Variables       pic 9(6)     comp.                    
000310         05  Cv-Old-Variables       pic 9(6)     comp.                    
000320         05  Cv-New-Options         pic 9(6)     comp.                    
000330         05  Cv-Old-Options         pic 9(6)     comp.                    
000340         05  Cv-New-Subjects        pic 9(6)     comp.                    
000350         05  Cv-Old-Subjects        pic 9(6)     comp.                    
000360         05  Cv-New-Measurements    pic 9(6)     comp.                    
000370         05  Cv-Old-Measurements    pic 9(6)     comp.                    
000380     03  Cv-Ctr-Table  redefines Cv-Ctr-Values.                           
000390         05  Cv-Ctr-Pair            occurs 6.                             
000400             07  Cv-Ctr-New         pic 9(6)     comp.                    
000410             07  Cv-Ctr-Old         pic 9(6)     comp.                    
000420     03  Cv-Ctr-Filler              pic x(08).                            
000430*                                                                         
