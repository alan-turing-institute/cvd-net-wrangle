000100*******************************************                               
000110*                                          *                              
000120* Record Definition For CV Metadata-      *                               
000130*    Variable File                        *                               
000140*    Uses Var-Name as unique alt key,      *                              
000150*    formatted as dataset-name_variable-   *                              
000160*    name.  Var-Id is the sequential       *                              
000170*    surrogate key.                        *                              
000180*******************************************                               
000190*  File size 200 bytes.                                                   
000200*                                                                         
000210* 06/12/25 vbc - Created for CVD-Net dictionary/metadata store.           
000220* 12/12/25 vbc - Range-Min/Max null indicators added, numeric             
000230*                fields alone cannot show absent v. zero.                 
000240* 19/12/25 vbc - Deid-Method vocabulary noted below, only REMOVE          
000250*                and ANON-DATE are implemented by cvmeas, all else        
000260*                (or blank) defaults to nulling the value.                
000270* 04/01/26 vbc - Range-Min/Max repacked COMP-3, matching every            
000280*                other signed-decimal limit in the shop.  Filler          
000290*                widened to hold the record at 200 bytes, ticket          
000300*                CVDN-021.                                                
000310*                                                                         
000320 01  CV-Variable-Record.                                                  
000330     03  Var-Id                pic 9(6).                                  
000340     03  Var-Name              pic x(40).                                 
000350     03  Var-Dataset-Id        pic 9(6).                                  
000360     03  Var-Description       pic x(60).                                 
000370     03  Var-Data-Type         pic x(08).                                 
000380         88  Var-Type-Str             value "STR".                        
000390         88  Var-Type-Int             value "INT".                        
000400         88  Var-Type-Date            value "DATE".                       
000410         88  Var-Type-Boolean         value "BOOLEAN".                    
000420         88  Var-Type-Float           value "FLOAT".                      
000430         88  Var-Type-Time            value "TIME".                       
000440     03  Var-Unit              pic x(12).                                 
000450     03  Var-Assoc-Visit       pic x(12).                                 
000460     03  Var-Category-Id       pic 9(6).                                  
000470     03  Var-Has-Options       pic x(01).                                 
000480         88  Var-Options-Present      value "1".                          
000490     03  Var-Range-Min         pic s9(7)v9(4) comp-3.                     
000500     03  Var-Range-Min-Null    pic x(01).                                 
000510         88  Var-Range-Min-Is-Null    value "1".                          
000520     03  Var-Range-Max         pic s9(7)v9(4) comp-3.                     
000530     03  Var-Range-Max-Null    pic x(01).                                 
000540         88  Var-Range-Max-Is-Null    value "1".                          
000550     03  Var-Deid-Required     pic x(01).                                 
000560         88  Var-Must-Deid            value "1".                          
000570     03  Var-Deid-Method       pic x(12).                                 
000580*         "REMOVE"    - null the value outright.                          
000590*         "ANON-DATE" - force day and month of a date to "01".            
000600     03  Var-Source            pic x(08).                                 
000610         88  Var-Src-Original         value "ORIGINAL".                   
000620         88  Var-Src-Derived          value "DERIVED".                    
000630     03  Var-Filler            pic x(14).                                 
000640*                                                                         
