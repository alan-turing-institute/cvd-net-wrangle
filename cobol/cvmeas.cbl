000100****************************************************************          
000110*                                                               *         
000120*                CVD-Net Measurements Load                     *          
000130*      Load, QC, De-Identify And Post One Dataset's Data        *         
000140*                                                               *         
000150****************************************************************          
000160*                                                                         
000170 identification          division.                                        
000180*================================                                         
000190*                                                                         
000200     program-id.         cvmeas.                                          
000210*                                                                         
000220*    Author.             R. J. Coltrane.                                  
000230*    Installation.       Applewood Computers - Registry Group.            
000240*    Date-Written.       19/04/1987.                                      
000250*    Date-Compiled.                                                       
000260*    Security.           Copyright (C) 1987-2026, Applewood               
000270*                         Computers Registry Group.  All rights           
000280*                         reserved for internal use.                      
000290*                                                                         
000300*    Remarks.            Originally VACLOAD, the vacation and             
000310*                         sick-time activity loader, one record           
000320*                         per employee per activity claimed,              
000330*                         checked for duplicate claims against            
000340*                         the year-to-date history file before            
000350*                         posting.  Retasked 2025 as the CVD-Net          
000360*                         measurements loader - subject in place          
000370*                         of employee, variable in place of               
000380*                         activity code, the same duplicate-              
000390*                         claim key match now guards against a            
000400*                         re-run posting the same measurement             
000410*                         twice.                                          
000420*                                                                         
000430*    Called modules.     CVDSET, CVSUBJ.                                  
000440*    Files used.         CVMNFILE - measurements input, line              
000450*                         sequential, read once at 1000.                  
000460*                         CVVRFILE, CVOPFILE - Variables and              
000470*                         Options masters, opened input only,             
000480*                         owned by CVDICT.                                
000490*                         CVMSFILE - Measurements master, loaded          
000500*                         to table at first call, rewritten at            
000510*                         9000.                                           
000520*                                                                         
000530* Changes:                                                                
000540* 19/04/87 rjc -      Created as VACLOAD, vacation/sick activity          
000550*                     loader, duplicate-claim check against the           
000560*                     year-to-date history.                               
000570* 12/11/89 rjc -   .2 Added the check for a claim date before the         
000580*                     employee's hire date, payroll had posted a          
000590*                     pre-employment claim by mistake.                    
000600* 03/05/94 twf -   .3 History table raised 2000 to 6000 rows.             
000610* 09/06/98 amc - Y2K  Two-digit year compare in the hire-date             
000620*                     check widened to four digits.                       
000630* 02/03/99 amc - Y2K  Second pass, closing the audit item.                
000640* 21/07/09 rjc -   .4 Migrated to Open Cobol, no source change            
000650*                     needed beyond the compiler directive line.          
000660* 02/01/26 rjc - 1.0.0 Renamed VACLOAD to CVMEAS, retasked for            
000670*                     the CVD-Net measurements loader.  History           
000680*                     table swapped to CV-Measurement-Record.             
000690* 09/01/26 rjc - 1.0.1 Subject auto-insert added, CALLing CVSUBJ          
000700*                     for subjects first seen in this file,               
000710*                     ticket CVDN-041.                                    
000720* 15/01/26 rjc - 1.0.2 Value QC against the variable's data type,         
000730*                     option list, and de-identification flag             
000740*                     added.                                              
000750* 22/01/26 amc - 1.0.3 Paragraph numbering aligned with the rest          
000760*                     of the CV suite.                                    
000770* 02/02/26 rjc - 1.0.4 INT shared the FLOAT number check, so an           
000780*                     integer value with a decimal point was              
000790*                     slipping past QC.  Split the check, added           
000800*                     a switch so the digit scan rejects any              
000810*                     decimal point for INT.  Ticket CVDN-062.            
000820*                                                                         
000830****************************************************************          
000840*                                                                         
000850 environment             division.                                        
000860*================================                                         
000870*                                                                         
000880 configuration           section.                                         
000890 special-names.                                                           
000900     class  Cv-Alpha-Class    is "A" thru "Z", "a" thru "z".              
000910     class  Cv-Numeric-Class  is "0" thru "9".                            
000920*                                                                         
000930 input-output            section.                                         
000940 file-control.                                                            
000950     select   Cvmnfile   assign        "CVMNFILE"                         
000960                          organization  line sequential                   
000970                          status        Ws-Mn-File-Status.                
000980*                                                                         
000990     select   Cvvrfile   assign        "CVVRFILE"                         
001000                          organization  line sequential                   
001010                          status        Ws-Vr-File-Status.                
001020*                                                                         
001030     select   Cvopfile   assign        "CVOPFILE"                         
001040                          organization  line sequential                   
001050                          status        Ws-Op-File-Status.                
001060*                                                                         
001070     select   Cvmsfile   assign        "CVMSFILE"                         
001080                          organization  line sequential                   
001090                          status        Ws-Ms-File-Status.                
001100*                                                                         
001110 data                    division.                                        
001120*================================                                         
001130*                                                                         
001140 file section.                                                            
001150*                                                                         
001160 fd  Cvmnfile.                                                            
001170     copy "wscvmin.cob".                                                  
001180*                                                                         
001190 fd  Cvvrfile.                                                            
001200     copy "wscvvar.cob".                                                  
001210*                                                                         
001220 fd  Cvopfile.                                                            
001230     copy "wscvopt.cob".                                                  
001240*                                                                         
001250 fd  Cvmsfile.                                                            
001260     copy "wscvmea.cob".                                                  
001270*                                                                         
001280 working-storage section.                                                 
001290*------------------------                                                 
001300*                                                                         
001310 77  Prog-Name           pic x(15) value "CVMEAS (1.0.3)".                
001320 77  Ws-Mn-File-Status   pic xx.                                          
001330 77  Ws-Vr-File-Status   pic xx.                                          
001340 77  Ws-Op-File-Status   pic xx.                                          
001350 77  Ws-Ms-File-Status   pic xx.                                          
001360 77  Ws-Mn-Count         pic 9(6)  comp   value zero.                     
001370 77  Ws-Var-Count        pic 9(6)  comp   value zero.                     
001380 77  Ws-Opt-Count        pic 9(6)  comp   value zero.                     
001390 77  Ws-Ms-Count         pic 9(6)  comp   value zero.                     
001400 77  Ws-Ix               pic 9(6)  comp   value zero.                     
001410 77  Ws-Match-Count      pic 9(4)  comp   value zero.                     
001420 77  Ws-Dataset-Id-Wk    pic 9(6)  comp   value zero.                     
001430 77  Ws-Full-Var-Name    pic x(41).                                       
001440 77  Ws-Chk-Date         pic x(10).                                       
001450 77  Ws-Chk-Time         pic x(08).                                       
001460 77  Ws-Date-Ok          pic x     value "N".                             
001470     88  Ws-Date-Is-Ok             value "Y".                             
001480 77  Ws-Time-Ok          pic x     value "N".                             
001490     88  Ws-Time-Is-Ok             value "Y".                             
001500 77  Ws-Number-Ok        pic x     value "N".                             
001510     88  Ws-Number-Is-Ok           value "Y".                             
001520 77  Ws-Decimal-Seen     pic x     value "N".                             
001530 77  Ws-Int-Value-Sw     pic x     value "N".                             
001540     88  Ws-Value-Is-Integer       value "Y".                             
001550 77  Ws-Char-Ix          pic 9(2)  comp.                                  
001560 77  Ws-One-Char         pic x.                                           
001570*                                                                         
001580 copy "wscvcal.cob"                                                       
001590     replacing ==CV-Calling-Data== by ==Cv-Calling-Data-Wk==.             
001600*                                                                         
001610 01  Ls-Sj-Function      pic 9(02).                                       
001620 01  Ls-Sj-Status        pic x(01).                                       
001630     88  Ls-Sj-Ok               value "0".                                
001640     88  Ls-Sj-Not-Found        value "1".                                
001650 copy "wscvsub.cob"                                                       
001660     replacing ==CV-Subject-Record== by ==Ls-Subject-Wk==.                
001670*                                                                         
001680* -- Input rows are held whole so the subject and variable steps          
001690*    can work off distinct lists before a single record posts.            
001700*                                                                         
001710 01  Cv-Mn-Table.                                                         
001720     03  Cv-Mn-Entry             occurs 20000 times                       
001730                                  indexed by Mn-Ix.                       
001740         05  Mnt-Dataset-Name    pic x(20).                               
001750         05  Mnt-Subject-Ident   pic x(20).                               
001760         05  Mnt-Gender          pic x(01).                               
001770         05  Mnt-Dob             pic x(10).                               
001780         05  Mnt-Dod             pic x(10).                               
001790         05  Mnt-Ethnicity       pic x(20).                               
001800         05  Mnt-Variable-Name   pic x(20).                               
001810         05  Mnt-Meas-Date       pic x(10).                               
001820         05  Mnt-Meas-Time       pic x(08).                               
001830         05  Mnt-Visit           pic x(12).                               
001840         05  Mnt-Value           pic x(20).                               
001850         05  Mnt-Subject-Id      pic 9(6)   comp.                         
001860         05  Mnt-Variable-Id     pic 9(6)   comp.                         
001870         05  Mnt-Value-Deid      pic x(20).                               
001880         05  Mnt-Skip-Flag       pic x(01).                               
001890             88  Mnt-Is-Skipped        value "1".                         
001900*                                                                         
001910 01  Cv-Mn-Table-Alpha redefines Cv-Mn-Table pic x(3500000).              
001920*                                                                         
001930 01  Cv-Distinct-Subject-Table.                                           
001940     03  Ds-Entry                occurs 20000 times                       
001950                                  indexed by Ds-Ix.                       
001960         05  Dst-Ident           pic x(20).                               
001970         05  Dst-Gender          pic x(01).                               
001980         05  Dst-Dob             pic x(10).                               
001990         05  Dst-Dod             pic x(10).                               
002000         05  Dst-Ethnicity       pic x(20).                               
002010         05  Dst-Id              pic 9(6)   comp.                         
002020         05  Dst-Is-New          pic x(01).                               
002030 77  Ws-Distinct-Sub-Count       pic 9(6)  comp   value zero.             
002040*                                                                         
002050 01  Cv-Variable-Read-Table.                                              
002060     03  Vm-Entry                occurs 3000 times                        
002070                                  indexed by Vm-Ix.                       
002080         05  Vmt-Id              pic 9(6)   comp.                         
002090         05  Vmt-Name            pic x(40).                               
002100         05  Vmt-Data-Type       pic x(08).                               
002110         05  Vmt-Assoc-Visit     pic x(12).                               
002120         05  Vmt-Has-Options     pic x(01).                               
002130         05  Vmt-Deid-Required   pic x(01).                               
002140         05  Vmt-Deid-Method     pic x(12).                               
002150*                                                                         
002160 01  Cv-Variable-Read-Table-Alpha redefines Cv-Variable-Read-Table        
002170                                  pic x(216000).                          
002180*                                                                         
002190 01  Cv-Option-Read-Table.                                                
002200     03  Om-Entry                occurs 8000 times                        
002210                                  indexed by Om-Ix.                       
002220         05  Omt-Variable-Id     pic 9(6)   comp.                         
002230         05  Omt-Name            pic x(20).                               
002240*                                                                         
002250 01  Cv-Measurement-Table.                                                
002260     03  Ms-Entry                occurs 40000 times                       
002270                                  indexed by Ms-Ix.                       
002280         05  Mst-Id              pic 9(6)   comp.                         
002290         05  Mst-Subject-Id      pic 9(6)   comp.                         
002300         05  Mst-Variable-Id     pic 9(6)   comp.                         
002310         05  Mst-Date            pic x(10).                               
002320         05  Mst-Time            pic x(08).                               
002330         05  Mst-Visit           pic x(12).                               
002340         05  Mst-Value           pic x(20).                               
002350         05  Mst-Value-Deid      pic x(20).                               
002360*                                                                         
002370 01  Cv-Ms-Table-Alpha redefines Cv-Measurement-Table                     
002380                                  pic x(2800000).                         
002390*                                                                         
002400 01  Cv-Mn-Error-Lines.                                                   
002410     03  Cvm-Msg-1  pic x(60) value                                       
002420             "CVMEAS REQUIRED FIELD MISSING - LINE ".                     
002430     03  Cvm-Msg-2  pic x(60) value                                       
002440             "CVMEAS INVALID CODE OR PATTERN - LINE ".                    
002450     03  Cvm-Msg-3  pic x(60) value                                       
002460             "CVMEAS DUPLICATE ROW IN MEASUREMENTS FILE - LINE ".         
002470     03  Cvm-Msg-4  pic x(60) value                                       
002480             "CVMEAS VARIABLE NOT FOUND - ".                              
002490     03  Cvm-Msg-5  pic x(60) value                                       
002500             "CVMEAS VALUE FAILS VARIABLE VALIDATION - LINE ".            
002510     03  Cvm-Msg-6  pic x(60) value                                       
002520             "CVMEAS MEASUREMENT DATE OUT OF SUBJECT RANGE - ".           
002530     03  Cvm-Msg-7  pic x(60) value                                       
002540             "CVMEAS DUPLICATE MEASUREMENT IN STORE - LINE ".             
002550*                                                                         
002560 linkage section.                                                         
002570*----------------                                                         
002580*                                                                         
002590 copy "wscvctr.cob".                                                      
002600 01  Ls-Dataset-Name          pic x(20).                                  
002610*                                                                         
002620 procedure division using Cv-Run-Counters Ls-Dataset-Name.                
002630*==========================================================               
002640*                                                                         
002650 0000-Main-Line.                                                          
002660     move     zero to Cv-New-Subjects  Cv-Old-Subjects                    
002670                       Cv-New-Measurements Cv-Old-Measurements.           
002680     perform  1000-Load-Validate    thru 1000-Exit.                       
002690     perform  2000-Dataset-Step     thru 2000-Exit.                       
002700     perform  3000-Subject-Step     thru 3000-Exit.                       
002710     perform  4000-Variable-Step    thru 4000-Exit.                       
002720     perform  5000-Post-Rows        thru 5000-Exit.                       
002730     perform  9000-Close-Rewrite    thru 9000-Exit.                       
002740     goback.                                                              
002750*                                                                         
002760 1000-Load-Validate.                                                      
002770     move     spaces to Cv-Mn-Table-Alpha.                                
002780     move     zero   to Ws-Mn-Count.                                      
002790     open     input Cvmnfile.                                             
002800     if       Ws-Mn-File-Status = "35"                                    
002810              close Cvmnfile                                              
002820              go to 1000-Exit                                             
002830     end-if.                                                              
002840 1000-Read-Loop.                                                          
002850     read     Cvmnfile                                                    
002860              at end                                                      
002870                 go to 1000-Read-Done.                                    
002880     add      1 to Ws-Mn-Count.                                           
002890     set      Mn-Ix to Ws-Mn-Count.                                       
002900     move     Min-Dataset-Name to Mnt-Dataset-Name (Mn-Ix).               
002910     move     Min-Subject-Identifier                                      
002920                                  to Mnt-Subject-Ident (Mn-Ix).           
002930     move     Min-Gender       to Mnt-Gender (Mn-Ix).                     
002940     move     Min-Date-Of-Birth to Mnt-Dob (Mn-Ix).                       
002950     move     Min-Date-Of-Death to Mnt-Dod (Mn-Ix).                       
002960     move     Min-Ethnicity    to Mnt-Ethnicity (Mn-Ix).                  
002970     move     Min-Variable-Name to Mnt-Variable-Name (Mn-Ix).             
002980     move     Min-Measurement-Date to Mnt-Meas-Date (Mn-Ix).              
002990     move     Min-Measurement-Time to Mnt-Meas-Time (Mn-Ix).              
003000     move     Min-Visit-Grouping to Mnt-Visit (Mn-Ix).                    
003010     move     Min-Value        to Mnt-Value (Mn-Ix).                      
003020     move     zero             to Mnt-Subject-Id (Mn-Ix)                  
003030                                   Mnt-Variable-Id (Mn-Ix).               
003040     move     spaces           to Mnt-Value-Deid (Mn-Ix)                  
003050                                   Mnt-Skip-Flag (Mn-Ix).                 
003060     go       to 1000-Read-Loop.                                          
003070 1000-Read-Done.                                                          
003080     close    Cvmnfile.                                                   
003090*                                                                         
003100     perform  1050-Check-One-Row thru 1050-Exit                           
003110              varying Mn-Ix from 1 by 1                                   
003120              until Mn-Ix > Ws-Mn-Count.                                  
003130*                                                                         
003140     perform  1070-Dup-Row-Check thru 1070-Exit                           
003150              varying Mn-Ix from 2 by 1                                   
003160              until Mn-Ix > Ws-Mn-Count.                                  
003170*                                                                         
003180 1000-Exit.                                                               
003190     exit.                                                                
003200*                                                                         
003210 1050-Check-One-Row.                                                      
003220     if       Mnt-Dataset-Name (Mn-Ix) = spaces                           
003230        or    Mnt-Subject-Ident (Mn-Ix) = spaces                          
003240        or    Mnt-Variable-Name (Mn-Ix) = spaces                          
003250              display Cvm-Msg-1 Mn-Ix                                     
003260              move 16 to return-code                                      
003270              stop run                                                    
003280     end-if.                                                              
003290     if       Mn-Ix = 1                                                   
003300              move Mnt-Dataset-Name (Mn-Ix) to Ls-Dataset-Name            
003310     else                                                                 
003320        if    Mnt-Dataset-Name (Mn-Ix) not = Ls-Dataset-Name              
003330              display Cvm-Msg-2 Mn-Ix                                     
003340              move 16 to return-code                                      
003350              stop run                                                    
003360        end-if                                                            
003370     end-if.                                                              
003380     if       Mnt-Gender (Mn-Ix) not = spaces                             
003390       and    Mnt-Gender (Mn-Ix) not = "F"                                
003400       and    Mnt-Gender (Mn-Ix) not = "M"                                
003410              display Cvm-Msg-2 Mn-Ix                                     
003420              move 16 to return-code                                      
003430              stop run                                                    
003440     end-if.                                                              
003450     if       Mnt-Dob (Mn-Ix) not = spaces                                
003460              move Mnt-Dob (Mn-Ix) to Ws-Chk-Date                         
003470              perform 1100-Check-Date-Pattern thru 1100-Exit              
003480              if not Ws-Date-Is-Ok                                        
003490                 display Cvm-Msg-2 Mn-Ix                                  
003500                 move 16 to return-code                                   
003510                 stop run                                                 
003520              end-if                                                      
003530     end-if.                                                              
003540     if       Mnt-Dod (Mn-Ix) not = spaces                                
003550              move Mnt-Dod (Mn-Ix) to Ws-Chk-Date                         
003560              perform 1100-Check-Date-Pattern thru 1100-Exit              
003570              if not Ws-Date-Is-Ok                                        
003580                 display Cvm-Msg-2 Mn-Ix                                  
003590                 move 16 to return-code                                   
003600                 stop run                                                 
003610              end-if                                                      
003620     end-if.                                                              
003630     if       Mnt-Meas-Date (Mn-Ix) not = spaces                          
003640              move Mnt-Meas-Date (Mn-Ix) to Ws-Chk-Date                   
003650              perform 1100-Check-Date-Pattern thru 1100-Exit              
003660              if not Ws-Date-Is-Ok                                        
003670                 display Cvm-Msg-2 Mn-Ix                                  
003680                 move 16 to return-code                                   
003690                 stop run                                                 
003700              end-if                                                      
003710     end-if.                                                              
003720     if       Mnt-Meas-Time (Mn-Ix) not = spaces                          
003730              move Mnt-Meas-Time (Mn-Ix) to Ws-Chk-Time                   
003740              perform 1200-Check-Time-Pattern thru 1200-Exit              
003750              if not Ws-Time-Is-Ok                                        
003760                 display Cvm-Msg-2 Mn-Ix                                  
003770                 move 16 to return-code                                   
003780                 stop run                                                 
003790              end-if                                                      
003800     end-if.                                                              
003810*                                                                         
003820 1050-Exit.                                                               
003830     exit.                                                                
003840*                                                                         
003850 1070-Dup-Row-Check.                                                      
003860     perform  1080-Dup-Row-Inner thru 1080-Exit                           
003870              varying Ws-Ix from 1 by 1                                   
003880              until Ws-Ix >= Mn-Ix.                                       
003890*                                                                         
003900 1070-Exit.                                                               
003910     exit.                                                                
003920*                                                                         
003930 1080-Dup-Row-Inner.                                                      
003940     if       Mnt-Subject-Ident (Mn-Ix)                                   
003950                        = Mnt-Subject-Ident (Ws-Ix)                       
003960       and    Mnt-Variable-Name (Mn-Ix)                                   
003970                        = Mnt-Variable-Name (Ws-Ix)                       
003980       and    Mnt-Meas-Date (Mn-Ix)     = Mnt-Meas-Date (Ws-Ix)           
003990       and    Mnt-Meas-Time (Mn-Ix)     = Mnt-Meas-Time (Ws-Ix)           
004000       and    Mnt-Visit (Mn-Ix)         = Mnt-Visit (Ws-Ix)               
004010       and    Mnt-Value (Mn-Ix)         = Mnt-Value (Ws-Ix)               
004020              display Cvm-Msg-3 Mn-Ix                                     
004030              move 16 to return-code                                      
004040              stop run                                                    
004050     end-if.                                                              
004060*                                                                         
004070 1080-Exit.                                                               
004080     exit.                                                                
004090*                                                                         
004100* -- Digit-class date/time pattern checks, no calendar function           
004110*    used (the shop settled on this after MAPS09's check-digit            
004120*    routine showed a straight table search was cheap enough).            
004130*                                                                         
004140 1100-Check-Date-Pattern.                                                 
004150     move     "N" to Ws-Date-Ok.                                          
004160     if       Ws-Chk-Date (5:1) not = "-"                                 
004170        or    Ws-Chk-Date (8:1) not = "-"                                 
004180              go to 1100-Exit                                             
004190     end-if.                                                              
004200     if       Ws-Chk-Date (1:1) not = "1"                                 
004210        and   Ws-Chk-Date (1:1) not = "2"                                 
004220              go to 1100-Exit                                             
004230     end-if.                                                              
004240     if       Ws-Chk-Date (2:1) not = "8"                                 
004250        and   Ws-Chk-Date (2:1) not = "9"                                 
004260        and   Ws-Chk-Date (2:1) not = "0"                                 
004270              go to 1100-Exit                                             
004280     end-if.                                                              
004290     if       Ws-Chk-Date (3:2) not numeric                               
004300              go to 1100-Exit                                             
004310     end-if.                                                              
004320     if       Ws-Chk-Date (6:1) not = "0"                                 
004330        and   Ws-Chk-Date (6:1) not = "1"                                 
004340              go to 1100-Exit                                             
004350     end-if.                                                              
004360     if       Ws-Chk-Date (7:1) not numeric                               
004370              go to 1100-Exit                                             
004380     end-if.                                                              
004390     if       Ws-Chk-Date (9:1) < "0"                                     
004400        or    Ws-Chk-Date (9:1) > "3"                                     
004410              go to 1100-Exit                                             
004420     end-if.                                                              
004430     if       Ws-Chk-Date (10:1) not numeric                              
004440              go to 1100-Exit                                             
004450     end-if.                                                              
004460     move     "Y" to Ws-Date-Ok.                                          
004470*                                                                         
004480 1100-Exit.                                                               
004490     exit.                                                                
004500*                                                                         
004510 1200-Check-Time-Pattern.                                                 
004520     move     "N" to Ws-Time-Ok.                                          
004530     if       Ws-Chk-Time (3:1) not = ":"                                 
004540        or    Ws-Chk-Time (6:1) not = ":"                                 
004550              go to 1200-Exit                                             
004560     end-if.                                                              
004570     if       Ws-Chk-Time (1:1) < "0"                                     
004580        or    Ws-Chk-Time (1:1) > "2"                                     
004590              go to 1200-Exit                                             
004600     end-if.                                                              
004610     if       Ws-Chk-Time (1:1) = "2"                                     
004620        and  (Ws-Chk-Time (2:1) < "0"                                     
004630        or    Ws-Chk-Time (2:1) > "4")                                    
004640              go to 1200-Exit                                             
004650     end-if.                                                              
004660     if       Ws-Chk-Time (2:1) not numeric                               
004670              go to 1200-Exit                                             
004680     end-if.                                                              
004690     if       Ws-Chk-Time (4:1) < "0"                                     
004700        or    Ws-Chk-Time (4:1) > "5"                                     
004710              go to 1200-Exit                                             
004720     end-if.                                                              
004730     if       Ws-Chk-Time (5:1) not numeric                               
004740              go to 1200-Exit                                             
004750     end-if.                                                              
004760     if       Ws-Chk-Time (7:1) < "0"                                     
004770        or    Ws-Chk-Time (7:1) > "5"                                     
004780              go to 1200-Exit                                             
004790     end-if.                                                              
004800     if       Ws-Chk-Time (8:1) not numeric                               
004810              go to 1200-Exit                                             
004820     end-if.                                                              
004830     move     "Y" to Ws-Time-Ok.                                          
004840*                                                                         
004850 1200-Exit.                                                               
004860     exit.                                                                
004870*                                                                         
004880 2000-Dataset-Step.                                                       
004890     move     Ls-Dataset-Name to Cv-Key-Text.                             
004900     move     01              to Cv-Function.                             
004910     call     "CVDSET" using Cv-Calling-Data-Wk.                          
004920     if       Cv-Status-Not-Found                                         
004930              display Cvm-Msg-4 Ls-Dataset-Name                           
004940              move 16 to return-code                                      
004950              stop run                                                    
004960     end-if.                                                              
004970     move     Ls-Dataset-Name to Cv-Key-Text.                             
004980     move     02              to Cv-Function.                             
004990     call     "CVDSET" using Cv-Calling-Data-Wk.                          
005000     move     Cv-Key-Id to Ws-Dataset-Id-Wk.                              
005010*                                                                         
005020 2000-Exit.                                                               
005030     exit.                                                                
005040*                                                                         
005050 3000-Subject-Step.                                                       
005060     move     zero to Ws-Distinct-Sub-Count.                              
005070     perform  3100-Find-Or-Add-Subject thru 3100-Exit                     
005080              varying Mn-Ix from 1 by 1                                   
005090              until Mn-Ix > Ws-Mn-Count.                                  
005100*                                                                         
005110     perform  3200-Resolve-Subject thru 3200-Exit                         
005120              varying Ds-Ix from 1 by 1                                   
005130              until Ds-Ix > Ws-Distinct-Sub-Count.                        
005140*                                                                         
005150     perform  3300-Map-Row-Ids thru 3300-Exit                             
005160              varying Mn-Ix from 1 by 1                                   
005170              until Mn-Ix > Ws-Mn-Count.                                  
005180*                                                                         
005190 3000-Exit.                                                               
005200     exit.                                                                
005210*                                                                         
005220 3100-Find-Or-Add-Subject.                                                
005230     move     zero to Ws-Match-Count.                                     
005240     perform  3150-Find-Match thru 3150-Exit                              
005250              varying Ds-Ix from 1 by 1                                   
005260              until Ds-Ix > Ws-Distinct-Sub-Count.                        
005270     if       Ws-Match-Count > 0                                          
005280              go to 3100-Exit.                                            
005290     add      1 to Ws-Distinct-Sub-Count.                                 
005300     set      Ds-Ix to Ws-Distinct-Sub-Count.                             
005310     move     Mnt-Subject-Ident (Mn-Ix) to Dst-Ident (Ds-Ix).             
005320     move     Mnt-Gender (Mn-Ix)        to Dst-Gender (Ds-Ix).            
005330     move     Mnt-Dob (Mn-Ix)           to Dst-Dob (Ds-Ix).               
005340     move     Mnt-Dod (Mn-Ix)           to Dst-Dod (Ds-Ix).               
005350     move     Mnt-Ethnicity (Mn-Ix)     to Dst-Ethnicity (Ds-Ix).         
005360*                                                                         
005370 3100-Exit.                                                               
005380     exit.                                                                
005390*                                                                         
005400 3150-Find-Match.                                                         
005410     if       Dst-Ident (Ds-Ix) = Mnt-Subject-Ident (Mn-Ix)               
005420              add 1 to Ws-Match-Count                                     
005430     end-if.                                                              
005440*                                                                         
005450 3150-Exit.                                                               
005460     exit.                                                                
005470*                                                                         
005480 3200-Resolve-Subject.                                                    
005490     move     Ws-Dataset-Id-Wk to Sub-Dataset-Id.                         
005500     move     Dst-Ident (Ds-Ix) to Sub-Identifier.                        
005510     move     01 to Ls-Sj-Function.                                       
005520     call     "CVSUBJ" using Ls-Sj-Function Ls-Sj-Status                  
005530                             Ls-Subject-Wk.                               
005540     if       Ls-Sj-Ok                                                    
005550              move Sub-Id to Dst-Id (Ds-Ix)                               
005560              move "0" to Dst-Is-New (Ds-Ix)                              
005570              add 1 to Cv-Old-Subjects                                    
005580              go to 3200-Exit                                             
005590     end-if.                                                              
005600*                                                                         
005610     move     06 to Ls-Sj-Function.                                       
005620     call     "CVSUBJ" using Ls-Sj-Function Ls-Sj-Status                  
005630                             Ls-Subject-Wk.                               
005640     move     Ws-Dataset-Id-Wk    to Sub-Dataset-Id.                      
005650     move     Dst-Ident (Ds-Ix)   to Sub-Identifier.                      
005660     move     Dst-Gender (Ds-Ix)  to Sub-Gender.                          
005670     move     Dst-Dob (Ds-Ix)     to Sub-Date-Of-Birth.                   
005680     move     Dst-Dod (Ds-Ix)     to Sub-Date-Of-Death.                   
005690     move     Dst-Ethnicity (Ds-Ix) to Sub-Ethnicity.                     
005700     move     "0" to Sub-Dob-Null Sub-Dod-Null.                           
005710     if       Dst-Dob (Ds-Ix) = spaces                                    
005720              move "1" to Sub-Dob-Null                                    
005730     end-if.                                                              
005740     if       Dst-Dod (Ds-Ix) = spaces                                    
005750              move "1" to Sub-Dod-Null                                    
005760     end-if.                                                              
005770     move     04 to Ls-Sj-Function.                                       
005780     call     "CVSUBJ" using Ls-Sj-Function Ls-Sj-Status                  
005790                             Ls-Subject-Wk.                               
005800     move     Sub-Id to Dst-Id (Ds-Ix).                                   
005810     move     "1" to Dst-Is-New (Ds-Ix).                                  
005820     add      1 to Cv-New-Subjects.                                       
005830*                                                                         
005840 3200-Exit.                                                               
005850     exit.                                                                
005860*                                                                         
005870 3300-Map-Row-Ids.                                                        
005880     perform  3350-Map-One-Row thru 3350-Exit                             
005890              varying Ds-Ix from 1 by 1                                   
005900              until Ds-Ix > Ws-Distinct-Sub-Count.                        
005910*                                                                         
005920 3300-Exit.                                                               
005930     exit.                                                                
005940*                                                                         
005950 3350-Map-One-Row.                                                        
005960     if       Dst-Ident (Ds-Ix) = Mnt-Subject-Ident (Mn-Ix)               
005970              move Dst-Id (Ds-Ix) to Mnt-Subject-Id (Mn-Ix)               
005980     end-if.                                                              
005990*                                                                         
006000 3350-Exit.                                                               
006010     exit.                                                                
006020*                                                                         
006030 4000-Variable-Step.                                                      
006040     move     zero to Ws-Var-Count.                                       
006050     open     input Cvvrfile.                                             
006060     if       Ws-Vr-File-Status = "35"                                    
006070              close Cvvrfile                                              
006080              go to 4000-Vars-Done                                        
006090     end-if.                                                              
006100 4000-Vr-Loop.                                                            
006110     read     Cvvrfile                                                    
006120              at end                                                      
006130                 go to 4000-Vr-Done.                                      
006140     add      1 to Ws-Var-Count.                                          
006150     set      Vm-Ix to Ws-Var-Count.                                      
006160     move     Var-Id            to Vmt-Id (Vm-Ix).                        
006170     move     Var-Name          to Vmt-Name (Vm-Ix).                      
006180     move     Var-Data-Type     to Vmt-Data-Type (Vm-Ix).                 
006190     move     Var-Assoc-Visit   to Vmt-Assoc-Visit (Vm-Ix).               
006200     move     Var-Has-Options   to Vmt-Has-Options (Vm-Ix).               
006210     move     Var-Deid-Required to Vmt-Deid-Required (Vm-Ix).             
006220     move     Var-Deid-Method   to Vmt-Deid-Method (Vm-Ix).               
006230     go       to 4000-Vr-Loop.                                            
006240 4000-Vr-Done.                                                            
006250     close    Cvvrfile.                                                   
006260 4000-Vars-Done.                                                          
006270     move     zero to Ws-Opt-Count.                                       
006280     open     input Cvopfile.                                             
006290     if       Ws-Op-File-Status = "35"                                    
006300              close Cvopfile                                              
006310              go to 4000-Exit                                             
006320     end-if.                                                              
006330 4000-Op-Loop.                                                            
006340     read     Cvopfile                                                    
006350              at end                                                      
006360                 go to 4000-Op-Done.                                      
006370     add      1 to Ws-Opt-Count.                                          
006380     set      Om-Ix to Ws-Opt-Count.                                      
006390     move     Opt-Variable-Id to Omt-Variable-Id (Om-Ix).                 
006400     move     Opt-Name        to Omt-Name (Om-Ix).                        
006410     go       to 4000-Op-Loop.                                            
006420 4000-Op-Done.                                                            
006430     close    Cvopfile.                                                   
006440*                                                                         
006450* -- Resolve every row's variable, prefixing the incoming name            
006460*    with the dataset when it did not already carry it.                   
006470*                                                                         
006480     perform  4100-Resolve-Variable thru 4100-Exit                        
006490              varying Mn-Ix from 1 by 1                                   
006500              until Mn-Ix > Ws-Mn-Count.                                  
006510*                                                                         
006520 4000-Exit.                                                               
006530     exit.                                                                
006540*                                                                         
006550 4100-Resolve-Variable.                                                   
006560     move     spaces to Ws-Full-Var-Name.                                 
006570     move     Ls-Dataset-Name to Ws-Full-Var-Name (1:20).                 
006580     move     "_"             to Ws-Full-Var-Name (21:1).                 
006590     move     Mnt-Variable-Name (Mn-Ix)                                   
006600                                  to Ws-Full-Var-Name (22:20).            
006610     move     zero to Ws-Match-Count.                                     
006620     perform  4150-Match-Raw-Name thru 4150-Exit                          
006630              varying Vm-Ix from 1 by 1                                   
006640              until Vm-Ix > Ws-Var-Count.                                 
006650     if       Ws-Match-Count = 0                                          
006660              move zero to Ws-Match-Count                                 
006670              perform 4160-Match-Prefixed-Name thru 4160-Exit             
006680                      varying Vm-Ix from 1 by 1                           
006690                      until Vm-Ix > Ws-Var-Count                          
006700     end-if.                                                              
006710     if       Ws-Match-Count = 0                                          
006720              display Cvm-Msg-4 Mnt-Variable-Name (Mn-Ix)                 
006730              move 16 to return-code                                      
006740              stop run                                                    
006750     end-if.                                                              
006760     set      Vm-Ix to Ws-Ix.                                             
006770     move     Vmt-Id (Vm-Ix) to Mnt-Variable-Id (Mn-Ix).                  
006780*                                                                         
006790 4100-Exit.                                                               
006800     exit.                                                                
006810*                                                                         
006820 4150-Match-Raw-Name.                                                     
006830     if       Vmt-Name (Vm-Ix) = Mnt-Variable-Name (Mn-Ix)                
006840              add 1 to Ws-Match-Count                                     
006850              move Vm-Ix to Ws-Ix                                         
006860     end-if.                                                              
006870*                                                                         
006880 4150-Exit.                                                               
006890     exit.                                                                
006900*                                                                         
006910 4160-Match-Prefixed-Name.                                                
006920     if       Vmt-Name (Vm-Ix) = Ws-Full-Var-Name (1:40)                  
006930              add 1 to Ws-Match-Count                                     
006940              move Vm-Ix to Ws-Ix                                         
006950     end-if.                                                              
006960*                                                                         
006970 4160-Exit.                                                               
006980     exit.                                                                
006990*                                                                         
007000 5000-Post-Rows.                                                          
007010     move     zero to Ws-Ms-Count.                                        
007020     open     input Cvmsfile.                                             
007030     if       Ws-Ms-File-Status = "35"                                    
007040              close Cvmsfile                                              
007050              go to 5000-Loaded                                           
007060     end-if.                                                              
007070 5000-Ld-Loop.                                                            
007080     read     Cvmsfile                                                    
007090              at end                                                      
007100                 go to 5000-Ld-Done.                                      
007110     add      1 to Ws-Ms-Count.                                           
007120     set      Ms-Ix to Ws-Ms-Count.                                       
007130     move     Mea-Id           to Mst-Id (Ms-Ix).                         
007140     move     Mea-Subject-Id   to Mst-Subject-Id (Ms-Ix).                 
007150     move     Mea-Variable-Id  to Mst-Variable-Id (Ms-Ix).                
007160     move     Mea-Date         to Mst-Date (Ms-Ix).                       
007170     move     Mea-Time         to Mst-Time (Ms-Ix).                       
007180     move     Mea-Visit-Grouping to Mst-Visit (Ms-Ix).                    
007190     move     Mea-Value        to Mst-Value (Ms-Ix).                      
007200     move     Mea-Value-Deid   to Mst-Value-Deid (Ms-Ix).                 
007210     go       to 5000-Ld-Loop.                                            
007220 5000-Ld-Done.                                                            
007230     close    Cvmsfile.                                                   
007240 5000-Loaded.                                                             
007250     perform  5100-Post-One-Row thru 5100-Exit                            
007260              varying Mn-Ix from 1 by 1                                   
007270              until Mn-Ix > Ws-Mn-Count.                                  
007280*                                                                         
007290 5000-Exit.                                                               
007300     exit.                                                                
007310*                                                                         
007320 5100-Post-One-Row.                                                       
007330     perform  5200-Value-Check    thru 5200-Exit.                         
007340     perform  5300-Derive-Deid    thru 5300-Exit.                         
007350     if       Mnt-Visit (Mn-Ix) = spaces                                  
007360              set Vm-Ix to Ws-Ix                                          
007370              move Vmt-Assoc-Visit (Vm-Ix) to Mnt-Visit (Mn-Ix)           
007380     end-if.                                                              
007390     if       Mnt-Meas-Date (Mn-Ix) not = spaces                          
007400              perform 5400-Range-Check thru 5400-Exit                     
007410     end-if.                                                              
007420     perform  5500-Dup-Check      thru 5500-Exit.                         
007430     if       Mnt-Is-Skipped (Mn-Ix)                                      
007440              add 1 to Cv-Old-Measurements                                
007450     else                                                                 
007460              add 1 to Ws-Ms-Count                                        
007470              set Ms-Ix to Ws-Ms-Count                                    
007480              move Ws-Ms-Count to Mst-Id (Ms-Ix)                          
007490              move Mnt-Subject-Id (Mn-Ix)                                 
007500                                  to Mst-Subject-Id (Ms-Ix)               
007510              move Mnt-Variable-Id (Mn-Ix)                                
007520                                  to Mst-Variable-Id (Ms-Ix)              
007530              move Mnt-Meas-Date (Mn-Ix) to Mst-Date (Ms-Ix)              
007540              move Mnt-Meas-Time (Mn-Ix) to Mst-Time (Ms-Ix)              
007550              move Mnt-Visit (Mn-Ix) to Mst-Visit (Ms-Ix)                 
007560              move Mnt-Value (Mn-Ix) to Mst-Value (Ms-Ix)                 
007570              move Mnt-Value-Deid (Mn-Ix)                                 
007580                                  to Mst-Value-Deid (Ms-Ix)               
007590              add 1 to Cv-New-Measurements                                
007600     end-if.                                                              
007610*                                                                         
007620 5100-Exit.                                                               
007630     exit.                                                                
007640*                                                                         
007650 5200-Value-Check.                                                        
007660     if       Mnt-Value (Mn-Ix) = spaces                                  
007670              go to 5200-Exit                                             
007680     end-if.                                                              
007690     perform  5250-Find-Variable thru 5250-Exit                           
007700              varying Vm-Ix from 1 by 1                                   
007710              until Vm-Ix > Ws-Var-Count.                                 
007720     set      Vm-Ix to Ws-Ix.                                             
007730     evaluate true                                                        
007740        when  Vmt-Data-Type (Vm-Ix) = "INT"                               
007750              move "Y" to Ws-Int-Value-Sw                                 
007760              perform 5210-Check-Number thru 5210-Exit                    
007770              if not Ws-Number-Is-Ok                                      
007780                 display Cvm-Msg-5 Mn-Ix                                  
007790                 move 16 to return-code                                   
007800                 stop run                                                 
007810              end-if                                                      
007820        when  Vmt-Data-Type (Vm-Ix) = "FLOAT"                             
007830              move "N" to Ws-Int-Value-Sw                                 
007840              perform 5210-Check-Number thru 5210-Exit                    
007850              if not Ws-Number-Is-Ok                                      
007860                 display Cvm-Msg-5 Mn-Ix                                  
007870                 move 16 to return-code                                   
007880                 stop run                                                 
007890              end-if                                                      
007900        when  Vmt-Data-Type (Vm-Ix) = "DATE"                              
007910              move Mnt-Value (Mn-Ix) (1:10) to Ws-Chk-Date                
007920              perform 1100-Check-Date-Pattern thru 1100-Exit              
007930              if not Ws-Date-Is-Ok                                        
007940                 display Cvm-Msg-5 Mn-Ix                                  
007950                 move 16 to return-code                                   
007960                 stop run                                                 
007970              end-if                                                      
007980        when  Vmt-Data-Type (Vm-Ix) = "TIME"                              
007990              move Mnt-Value (Mn-Ix) (1:8) to Ws-Chk-Time                 
008000              perform 1200-Check-Time-Pattern thru 1200-Exit              
008010              if not Ws-Time-Is-Ok                                        
008020                 display Cvm-Msg-5 Mn-Ix                                  
008030                 move 16 to return-code                                   
008040                 stop run                                                 
008050              end-if                                                      
008060        when  other                                                       
008070              continue                                                    
008080     end-evaluate.                                                        
008090     if       Vmt-Has-Options (Vm-Ix) = "1"                               
008100              perform 5220-Check-Option thru 5220-Exit                    
008110     end-if.                                                              
008120*                                                                         
008130 5200-Exit.                                                               
008140     exit.                                                                
008150*                                                                         
008160 5250-Find-Variable.                                                      
008170     if       Vmt-Id (Vm-Ix) = Mnt-Variable-Id (Mn-Ix)                    
008180              move Vm-Ix to Ws-Ix                                         
008190     end-if.                                                              
008200*                                                                         
008210 5250-Exit.                                                               
008220     exit.                                                                
008230*                                                                         
008240 5210-Check-Number.                                                       
008250     move     "Y" to Ws-Number-Ok.                                        
008260     move     "N" to Ws-Decimal-Seen.                                     
008270     perform  5215-Check-One-Char thru 5215-Exit                          
008280              varying Ws-Char-Ix from 1 by 1                              
008290              until Ws-Char-Ix > 20.                                      
008300*                                                                         
008310 5210-Exit.                                                               
008320     exit.                                                                
008330*                                                                         
008340 5215-Check-One-Char.                                                     
008350     move     Mnt-Value (Mn-Ix) (Ws-Char-Ix:1) to Ws-One-Char.            
008360     if       Ws-Char-Ix = 1                                              
008370       and    (Ws-One-Char = "+" or Ws-One-Char = "-")                    
008380              continue                                                    
008390     else                                                                 
008400        if    Ws-One-Char = "."                                           
008410              if Ws-Value-Is-Integer                                      
008420                 or Ws-Decimal-Seen = "Y"                                 
008430                 move "N" to Ws-Number-Ok                                 
008440              end-if                                                      
008450              move "Y" to Ws-Decimal-Seen                                 
008460        else                                                              
008470              if Ws-One-Char not = " "                                    
008480                and Ws-One-Char not numeric                               
008490                    move "N" to Ws-Number-Ok                              
008500              end-if                                                      
008510        end-if                                                            
008520     end-if.                                                              
008530*                                                                         
008540 5215-Exit.                                                               
008550     exit.                                                                
008560*                                                                         
008570 5220-Check-Option.                                                       
008580     move     zero to Ws-Match-Count.                                     
008590     perform  5225-Check-One-Option thru 5225-Exit                        
008600              varying Om-Ix from 1 by 1                                   
008610              until Om-Ix > Ws-Opt-Count.                                 
008620     if       Ws-Match-Count = 0                                          
008630              display Cvm-Msg-5 Mn-Ix                                     
008640              move 16 to return-code                                      
008650              stop run                                                    
008660     end-if.                                                              
008670*                                                                         
008680 5220-Exit.                                                               
008690     exit.                                                                
008700*                                                                         
008710 5225-Check-One-Option.                                                   
008720     if       Omt-Variable-Id (Om-Ix) = Vmt-Id (Vm-Ix)                    
008730       and    Omt-Name (Om-Ix) = Mnt-Value (Mn-Ix)                        
008740              add 1 to Ws-Match-Count                                     
008750     end-if.                                                              
008760*                                                                         
008770 5225-Exit.                                                               
008780     exit.                                                                
008790*                                                                         
008800 5300-Derive-Deid.                                                        
008810     move     spaces to Mnt-Value-Deid (Mn-Ix).                           
008820     if       Mnt-Value (Mn-Ix) = spaces                                  
008830              go to 5300-Exit                                             
008840     end-if.                                                              
008850     perform  5350-Find-Variable thru 5350-Exit                           
008860              varying Vm-Ix from 1 by 1                                   
008870              until Vm-Ix > Ws-Var-Count.                                 
008880     set      Vm-Ix to Ws-Ix.                                             
008890     if       Vmt-Deid-Required (Vm-Ix) not = "1"                         
008900              move Mnt-Value (Mn-Ix) to Mnt-Value-Deid (Mn-Ix)            
008910              go to 5300-Exit                                             
008920     end-if.                                                              
008930     evaluate Vmt-Deid-Method (Vm-Ix)                                     
008940        when  "ANON-DATE"                                                 
008950              move Mnt-Value (Mn-Ix) to Mnt-Value-Deid (Mn-Ix)            
008960              move "01" to Mnt-Value-Deid (Mn-Ix) (6:2)                   
008970              move "01" to Mnt-Value-Deid (Mn-Ix) (9:2)                   
008980        when  other                                                       
008990              move spaces to Mnt-Value-Deid (Mn-Ix)                       
009000     end-evaluate.                                                        
009010*                                                                         
009020 5300-Exit.                                                               
009030     exit.                                                                
009040*                                                                         
009050 5350-Find-Variable.                                                      
009060     if       Vmt-Id (Vm-Ix) = Mnt-Variable-Id (Mn-Ix)                    
009070              move Vm-Ix to Ws-Ix                                         
009080     end-if.                                                              
009090*                                                                         
009100 5350-Exit.                                                               
009110     exit.                                                                
009120*                                                                         
009130 5400-Range-Check.                                                        
009140     perform  5450-Find-Subject thru 5450-Exit                            
009150              varying Ds-Ix from 1 by 1                                   
009160              until Ds-Ix > Ws-Distinct-Sub-Count.                        
009170     set      Ds-Ix to Ws-Ix.                                             
009180     if       Dst-Dob (Ds-Ix) not = spaces                                
009190        and   Mnt-Meas-Date (Mn-Ix) < Dst-Dob (Ds-Ix)                     
009200              display Cvm-Msg-6 Mn-Ix                                     
009210              move 16 to return-code                                      
009220              stop run                                                    
009230     end-if.                                                              
009240     if       Dst-Dod (Ds-Ix) not = spaces                                
009250        and   Mnt-Meas-Date (Mn-Ix) > Dst-Dod (Ds-Ix)                     
009260              display Cvm-Msg-6 Mn-Ix                                     
009270              move 16 to return-code                                      
009280              stop run                                                    
009290     end-if.                                                              
009300*                                                                         
009310 5400-Exit.                                                               
009320     exit.                                                                
009330*                                                                         
009340 5450-Find-Subject.                                                       
009350     if       Dst-Ident (Ds-Ix) = Mnt-Subject-Ident (Mn-Ix)               
009360              move Ds-Ix to Ws-Ix                                         
009370     end-if.                                                              
009380*                                                                         
009390 5450-Exit.                                                               
009400     exit.                                                                
009410*                                                                         
009420 5500-Dup-Check.                                                          
009430     move     zero to Ws-Match-Count.                                     
009440     perform  5550-Dup-Check-One thru 5550-Exit                           
009450              varying Ms-Ix from 1 by 1                                   
009460              until Ms-Ix > Ws-Ms-Count.                                  
009470     if       Ws-Match-Count > 1                                          
009480              display Cvm-Msg-7 Mn-Ix                                     
009490              move 16 to return-code                                      
009500              stop run                                                    
009510     end-if.                                                              
009520     move     "0" to Mnt-Skip-Flag (Mn-Ix).                               
009530     if       Ws-Match-Count = 1                                          
009540              move "1" to Mnt-Skip-Flag (Mn-Ix)                           
009550     end-if.                                                              
009560*                                                                         
009570 5500-Exit.                                                               
009580     exit.                                                                
009590*                                                                         
009600 5550-Dup-Check-One.                                                      
009610     if       Mst-Subject-Id (Ms-Ix) = Mnt-Subject-Id (Mn-Ix)             
009620       and    Mst-Variable-Id (Ms-Ix) = Mnt-Variable-Id (Mn-Ix)           
009630       and    (Mnt-Meas-Date (Mn-Ix) = spaces                             
009640           or  Mst-Date (Ms-Ix) = Mnt-Meas-Date (Mn-Ix))                  
009650       and    (Mnt-Meas-Time (Mn-Ix) = spaces                             
009660           or  Mst-Time (Ms-Ix) = Mnt-Meas-Time (Mn-Ix))                  
009670       and    (Mnt-Visit (Mn-Ix) = spaces                                 
009680           or  Mst-Visit (Ms-Ix) = Mnt-Visit (Mn-Ix))                     
009690              add 1 to Ws-Match-Count                                     
009700     end-if.                                                              
009710*                                                                         
009720 5550-Exit.                                                               
009730     exit.                                                                
009740*                                                                         
009750 9000-Close-Rewrite.                                                      
009760     open     output Cvmsfile.                                            
009770     perform  9050-Write-One thru 9050-Exit                               
009780              varying Ms-Ix from 1 by 1                                   
009790              until Ms-Ix > Ws-Ms-Count.                                  
009800     close    Cvmsfile.                                                   
009810*                                                                         
009820 9000-Exit.                                                               
009830     exit.                                                                
009840*                                                                         
009850 9050-Write-One.                                                          
009860     move     Mst-Id (Ms-Ix)            to Mea-Id.                        
009870     move     Mst-Subject-Id (Ms-Ix)    to Mea-Subject-Id.                
009880     move     Mst-Variable-Id (Ms-Ix)   to Mea-Variable-Id.               
009890     move     Mst-Date (Ms-Ix)          to Mea-Date.                      
009900     move     Mst-Time (Ms-Ix)          to Mea-Time.                      
009910     move     Mst-Visit (Ms-Ix)         to Mea-Visit-Grouping.            
009920     move     Mst-Value (Ms-Ix)         to Mea-Value.                     
009930     move     Mst-Value-Deid (Ms-Ix)    to Mea-Value-Deid.                
009940     move     spaces                    to Mea-Filler.                    
009950     write    Cv-Measurement-Record.                                      
009960*                                                                         
009970 9050-Exit.                                                               
009980     exit.                                                                
009990*                                                                         
010000 Main-Exit.                                                               
010010     exit     program.                                                    
010020*                                                                         
